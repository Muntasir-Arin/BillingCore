000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF RIVERGATE RETAIL SYSTEMS       00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  BILSORT                                               00000500
000600*                                                                 00000600
000700* IN-MEMORY INSERTION SORT FOR THE DAILY BILLING REGISTER KEY     00000700
000800* ARRAY.  EACH ENTRY IS A 20-BYTE KEY - FOUR-DIGIT BRANCH ID      00000800
000900* FOLLOWED BY THE SIXTEEN-BYTE INVOICE OR RETURN NUMBER - SO      00000900
001000* SORTING THE KEY ARRAY PUTS THE REGISTER INTO BRANCH, THEN       00001000
001100* DOCUMENT NUMBER, ORDER FOR 720-PRINT-REGISTER IN BILPOST.       00001100
001200*                                                                 00001200
001300* ADAPTED FROM THE GENERAL-PURPOSE ADSORT ROUTINE USED            00001300
001400* ELSEWHERE IN THIS SHOP FOR SMALL IN-MEMORY ARRAYS, WIDENED      00001400
001500* FROM A NUMERIC ARRAY TO AN ALPHANUMERIC KEY ARRAY.              00001500
001600****************************************************************  00001600
001700*                        CHANGE LOG                               00001700
001800****************************************************************  00001800
001900* DATE       INIT  REQUEST    DESCRIPTION                         00001900
002000* ---------- ----  ---------- ------------------------------      00002000
002100* 05/03/1992 MTS   INIT-0080  ORIGINAL PROGRAM - ADAPTED FROM     00002100
002200*                              THE SHOP'S GENERAL ADSORT ROUTINE  00002200
002300*                              FOR THE NEW BILLING REGISTER.      00002300
002400* 10/18/1995 MTS   INIT-0112  ARRAY SIZE RAISED FOR THE TWO NEW   00002400
002500*                              BRANCHES OPENED THIS QUARTER.      00002500
002600* 12/08/1998 MTS   Y2K-0003   YEAR 2000 REVIEW - NO DATE FIELDS   00002600
002700*                              IN THIS PROGRAM.  NO CHANGE        00002700
002800*                              REQUIRED, SIGNED OFF MTS.          00002800
002900* 01/11/2006 DKL   INIT-0177  NO FUNCTIONAL CHANGE - REVIEWED     00002900
003000*                              WITH THE RETURN VALIDATION FIX     00003000
003100*                              IN BILPOST.                        00003100
003200****************************************************************  00003200
003300*                                                                 00003300
003400 IDENTIFICATION DIVISION.                                         00003400
003500 PROGRAM-ID.    BILSORT.                                          00003500
003600 AUTHOR.        M T SEVERIN.                                      00003600
003700 INSTALLATION.  RIVERGATE RETAIL SYSTEMS - BRANCH ACCOUNTING.     00003700
003800 DATE-WRITTEN.  05/03/1992.                                       00003800
003900 DATE-COMPILED.                                                   00003900
004000 SECURITY.      NON-CONFIDENTIAL.                                 00004000
004100*                                                                 00004100
004200 ENVIRONMENT DIVISION.                                            00004200
004300 CONFIGURATION SECTION.                                           00004300
004400 SOURCE-COMPUTER. IBM-370.                                        00004400
004500 OBJECT-COMPUTER. IBM-370.                                        00004500
004600 SPECIAL-NAMES.                                                   00004600
004700     CLASS VALID-KEY-CHAR IS 'A' THRU 'Z' '0' THRU '9' '-'.       00004700
004800*                                                                 00004800
004900****************************************************************  00004900
005000 DATA DIVISION.                                                   00005000
005100 WORKING-STORAGE SECTION.                                         00005100
005200****************************************************************  00005200
005300*                                                                 00005300
005400 01  WORK-VARIABLES COMP.                                         00005400
005500     05  INSERT-TO              PIC S9(8).                        00005500
005600     05  MOVE-FROM              PIC S9(8).                        00005600
005700     05  FILLER                 PIC S9(4) VALUE 0.                00005700
005800*                                                                 00005800
005900 01  WS-INSERT-KEY.                                               00005900
006000     05  WS-INSERT-KEY-TEXT      PIC X(20).                       00006000
006100     05  WS-INSERT-KEY-PARTS REDEFINES WS-INSERT-KEY-TEXT.        00006100
006200         10  WS-INSERT-KEY-BRANCH PIC X(4).                       00006200
006300         10  WS-INSERT-KEY-DOCNO  PIC X(16).                      00006300
006400     05  FILLER                  PIC X(1) VALUE SPACE.            00006400
006500*                                                                 00006500
006600 01  WS-ARRAY-BOUNDS COMP.                                        00006600
006700     05  WS-ARRAY-SIZE-WORK      PIC S9(8).                       00006700
006800     05  WS-ARRAY-SIZE-BRK REDEFINES WS-ARRAY-SIZE-WORK.          00006800
006900         10  FILLER              PIC S9(4).                       00006900
007000         10  WS-ARRAY-SIZE-LOW   PIC S9(4).                       00007000
007100     05  FILLER                  PIC S9(4) VALUE 0.               00007100
007200*                                                                 00007200
007300 01  WS-INSERT-SUBSCRIPTS.                                        00007300
007400     05  WS-INSERT-TO-DISPLAY    PIC S9(8) VALUE 0.               00007400
007500     05  WS-INSERT-TO-BRK REDEFINES WS-INSERT-TO-DISPLAY.         00007500
007600         10  FILLER              PIC S9(4).                       00007600
007700         10  WS-INSERT-TO-LOW    PIC S9(4).                       00007700
007800     05  FILLER                  PIC X(1) VALUE SPACE.            00007800
007900*                                                                 00007900
008000****************************************************************  00008000
008100 LINKAGE SECTION.                                                 00008100
008200****************************************************************  00008200
008300*                                                                 00008300
008400 01  ARRAY-SIZE                 PIC S9(4) COMP.                   00008400
008500 01  ARRAY-OF-KEYS.                                               00008500
008600     05  KEY-ENTRY               PIC X(20)                        00008600
008700               OCCURS 0 TO 20000 TIMES DEPENDING ON ARRAY-SIZE.   00008700
008800*                                                                 00008800
008900****************************************************************  00008900
009000 PROCEDURE DIVISION USING ARRAY-SIZE, ARRAY-OF-KEYS.              00009000
009100****************************************************************  00009100
009200*                                                                 00009200
009300 000-MAIN.                                                        00009300
009400     MOVE ARRAY-SIZE TO WS-ARRAY-SIZE-WORK.                       00009400
009500     PERFORM 100-INSERT-ONE-KEY THRU 110-SHIFT-ONE-SLOT-EXIT      00009500
009600         VARYING MOVE-FROM FROM 2 BY 1                            00009600
009700         UNTIL MOVE-FROM > ARRAY-SIZE.                            00009700
009800     GOBACK.                                                      00009800
009900*                                                                 00009900
010000****************************************************************  00010000
010100*   100-INSERT-ONE-KEY THRU 110-SHIFT-ONE-SLOT-EXIT               00010100
010200*   CLASSIC INSERTION SORT - SAME TECHNIQUE AS THE SHOP'S         00010200
010300*   ADSORT ROUTINE, WORKING BACKWARDS THROUGH THE ARRAY TO        00010300
010400*   FIND WHERE THE CURRENT KEY BELONGS.  105-SHIFT-TEST LOOPS     00010400
010500*   BACK TO ITSELF VIA GO TO UNTIL THE INSERT POINT IS FOUND,     00010500
010600*   THEN DROPS OUT TO 110-SHIFT-ONE-SLOT-EXIT (INIT-0177 -        00010600
010700*   REWRITTEN AS A GO TO RANGE SO THE PERFORM ... THRU ON THIS    00010700
010800*   PAIR MATCHES HOW THE COMMENT ALWAYS DESCRIBED IT).            00010800
010900****************************************************************  00010900
011000 100-INSERT-ONE-KEY.                                              00011000
011100     MOVE KEY-ENTRY(MOVE-FROM) TO WS-INSERT-KEY-TEXT.             00011100
011200     COMPUTE INSERT-TO = MOVE-FROM - 1.                           00011200
011300 105-SHIFT-TEST.                                                  00011300
011400     IF INSERT-TO <= 0                                            00011400
011500         GO TO 110-SHIFT-ONE-SLOT-EXIT                            00011500
011600     END-IF.                                                      00011600
011700     IF KEY-ENTRY(INSERT-TO) <= WS-INSERT-KEY-TEXT                00011700
011800         GO TO 110-SHIFT-ONE-SLOT-EXIT                            00011800
011900     END-IF.                                                      00011900
012000 110-SHIFT-ONE-SLOT.                                              00012000
012100     MOVE KEY-ENTRY(INSERT-TO) TO KEY-ENTRY(INSERT-TO + 1).       00012100
012200     COMPUTE INSERT-TO = INSERT-TO - 1.                           00012200
012300     GO TO 105-SHIFT-TEST.                                        00012300
012400 110-SHIFT-ONE-SLOT-EXIT.                                         00012400
012500     MOVE WS-INSERT-KEY-TEXT TO KEY-ENTRY(INSERT-TO + 1).         00012500
