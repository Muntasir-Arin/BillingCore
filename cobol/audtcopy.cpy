000100***************************************************************** 00000100
000200* AUDTCOPY - AUDIT / ACTION LOG RECORD LAYOUT                     00000200
000300***************************************************************** 00000300
000400* USED BY:                                                        00000400
000500*   BILPOST  - FD AUDIT-LOG-FILE (SINGLE USE, NO REPLACING -      00000500
000600*              SAME CONVENTION AS TRANREC/REFCPY IN THE SAM       00000600
000700*              FAMILY OF PROGRAMS).                               00000700
000800***************************************************************** 00000800
000900*                                                                 00000900
001000 01  AUDIT-LOG-REC.                                               00001000
001100     05  AUD-SEQ                 PIC 9(6).                        00001100
001200     05  AUD-DATE                PIC 9(8).                        00001200
001300     05  AUD-ACTION              PIC X(20).                       00001300
001400     05  AUD-USER-ID             PIC 9(6).                        00001400
001500     05  AUD-BRANCH-ID           PIC 9(4).                        00001500
001600     05  AUD-DESC                PIC X(50).                       00001600
001700     05  FILLER                  PIC X(6).                        00001700
