000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF RIVERGATE RETAIL SYSTEMS       00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  BILPOST                                               00000500
000600*                                                                 00000600
000700* NIGHTLY BILLING POSTING RUN.  READS THE BRANCH, PRODUCT AND     00000700
000800* CUSTOMER MASTERS, POSTS THE DAY'S INVOICE, RETURN, STOCK-       00000800
000900* ADJUSTMENT, INVOICE-CANCEL AND RETURN-CANCEL TRANSACTIONS FROM  00000900
001000* BILLTRAN, REWRITES THE PRODUCT MASTER, WRITES THE POSTED        00001000
001100* INVOICE/RETURN FILES AND THE AUDIT LOG, AND PRINTS THE DAILY    00001100
001200* BILLING REGISTER.                                               00001200
001300*                                                                 00001300
001400* CALLS BILPRICE TO PRICE EACH INVOICE/RETURN LINE AND BILSORT    00001400
001500* TO ORDER THE REGISTER BEFORE PRINTING.                          00001500
001600****************************************************************  00001600
001700*                        CHANGE LOG                               00001700
001800****************************************************************  00001800
001900* DATE       INIT  REQUEST    DESCRIPTION                         00001900
002000* ---------- ----  ---------- ------------------------------      00002000
002100* 07/14/1989 RVH   INIT-0001  ORIGINAL PROGRAM - REPLACES THE     00002100
002200*                              MANUAL BRANCH LEDGER SHEETS WITH   00002200
002300*                              A NIGHTLY POSTING RUN.             00002300
002400* 11/02/1989 RVH   INIT-0014  ADDED STOCK ADJUSTMENT (TYPE S)     00002400
002500*                              TRANSACTIONS.                      00002500
002600* 03/19/1990 DKL   INIT-0029  CORRECTED INVOICE SUBTOTAL WHEN A   00002600
002700*                              GROUP HAS MORE THAN ONE LINE FOR   00002700
002800*                              THE SAME PRODUCT.                  00002800
002900* 09/06/1990 DKL   INIT-0041  ADDED RETURN PROCESSING (TYPE R)    00002900
003000*                              AND THE RETURN-OUT FILE.           00003000
003100* 02/11/1991 RVH   INIT-0058  ADDED CANCEL-INVOICE (TYPE C) AND   00003100
003200*                              CANCEL-RETURN (TYPE X).            00003200
003300* 08/27/1991 MTS   INIT-0067  ADDED THE AUDIT LOG.  EVERY         00003300
003400*                              ACCEPTED OR REJECTED GROUP NOW     00003400
003500*                              WRITES ONE AUDITLOG RECORD.        00003500
003600* 05/03/1992 MTS   INIT-0080  ADDED THE DAILY BILLING REGISTER    00003600
003700*                              AND THE CALL TO BILSORT.           00003700
003800* 01/15/1993 DKL   INIT-0091  VAT RATE BROKEN OUT TO BILPRICE SO  00003800
003900*                              FINANCE CAN CHANGE IT IN ONE PLACE.00003900
004000* 06/30/1994 RVH   INIT-0103  DUPLICATE-SKU, DUPLICATE-PHONE AND  00004000
004100*                              DUPLICATE-BRANCH-NAME CHECKS ADDED 00004100
004200*                              TO THE MASTER LOAD PARAGRAPHS.     00004200
004300* 10/18/1995 MTS   INIT-0112  TABLE SIZES RAISED FOR THE TWO NEW  00004300
004400*                              BRANCHES OPENED THIS QUARTER.      00004400
004500* 04/09/1996 DKL   INIT-0128  CLEANED UP FILE STATUS HANDLING ON  00004500
004600*                              THE MASTER LOAD PARAGRAPHS.        00004600
004700* 07/22/1997 RVH   INIT-0140  INVOICE NUMBER SEQUENCE NOW RESETS  00004700
004800*                              PER BRANCH INSTEAD OF GLOBALLY.    00004800
004900* 12/08/1998 MTS   Y2K-0003   YEAR 2000 REVIEW - TRN-DATE, INV-   00004900
005000*                              DATE, RET-DATE AND AUD-DATE ARE    00005000
005100*                              ALL FOUR-DIGIT YEAR ALREADY.  NO   00005100
005200*                              CHANGE REQUIRED, SIGNED OFF MTS.   00005200
005300* 02/14/1999 DKL   Y2K-0017   RUN-DATE NOW ACCEPTED FROM DATE     00005300
005400*                              YYYYMMDD INSTEAD OF A TWO-DIGIT    00005400
005500*                              YEAR WINDOW.  SEE 050-GET-RUN-DATE.00005500
005600* 05/19/2001 RVH   INIT-0151  GRAND TOTALS ADDED TO THE BILLING   00005600
005700*                              REGISTER.                          00005700
005800* 09/03/2003 MTS   INIT-0163  CANCELLED DOCUMENTS NOW PRINT ON    00005800
005900*                              THE REGISTER WITH INVC/RETC IN THE 00005900
006000*                              TYPE COLUMN, EXCLUDED FROM TOTALS. 00006000
006100* 01/11/2006 DKL   INIT-0177  RETURN PROCESSING NOW VALIDATES THE 00006100
006200*                              PRODUCT APPEARED ON THE ORIGINAL   00006200
006300*                              INVOICE BEFORE ACCEPTING THE LINE. 00006300
006400****************************************************************  00006400
006500*                                                                 00006500
006600 IDENTIFICATION DIVISION.                                         00006600
006700 PROGRAM-ID.    BILPOST.                                          00006700
006800 AUTHOR.        R V HAWTHORNE.                                    00006800
006900 INSTALLATION.  RIVERGATE RETAIL SYSTEMS - BRANCH ACCOUNTING.     00006900
007000 DATE-WRITTEN.  07/14/1989.                                       00007000
007100 DATE-COMPILED.                                                   00007100
007200 SECURITY.      NON-CONFIDENTIAL.                                 00007200
007300*                                                                 00007300
007400 ENVIRONMENT DIVISION.                                            00007400
007500 CONFIGURATION SECTION.                                           00007500
007600 SOURCE-COMPUTER. IBM-370.                                        00007600
007700 OBJECT-COMPUTER. IBM-370.                                        00007700
007800 SPECIAL-NAMES.                                                   00007800
007900     C01 IS TOP-OF-FORM                                           00007900
008000     CLASS VALID-TRAN-TYPE IS 'I' 'R' 'S' 'C' 'X'                 00008000
008100     UPSI-0 IS RUN-ON-WEEKEND-SW.                                 00008100
008200*                                                                 00008200
008300 INPUT-OUTPUT SECTION.                                            00008300
008400 FILE-CONTROL.                                                    00008400
008500*                                                                 00008500
008600     SELECT BRANCH-MASTER-FILE  ASSIGN TO BRNCHMST                00008600
008700         ACCESS IS SEQUENTIAL                                     00008700
008800         FILE STATUS  IS  WS-BRNCHMST-STATUS.                     00008800
008900*                                                                 00008900
009000     SELECT PRODUCT-MASTER-FILE ASSIGN TO PRODMAST                00009000
009100         ACCESS IS SEQUENTIAL                                     00009100
009200         FILE STATUS  IS  WS-PRODMAST-STATUS.                     00009200
009300*                                                                 00009300
009400     SELECT PRODUCT-OUT-FILE    ASSIGN TO PRODOUT                 00009400
009500         ACCESS IS SEQUENTIAL                                     00009500
009600         FILE STATUS  IS  WS-PRODOUT-STATUS.                      00009600
009700*                                                                 00009700
009800     SELECT CUSTOMER-MASTER-FILE ASSIGN TO CUSTMAST               00009800
009900         ACCESS IS SEQUENTIAL                                     00009900
010000         FILE STATUS  IS  WS-CUSTMAST-STATUS.                     00010000
010100*                                                                 00010100
010200     SELECT TRANSACTION-FILE    ASSIGN TO BILLTRAN                00010200
010300         ACCESS IS SEQUENTIAL                                     00010300
010400         FILE STATUS  IS  WS-BILLTRAN-STATUS.                     00010400
010500*                                                                 00010500
010600     SELECT PRIOR-INVOICE-FILE  ASSIGN TO INVMAST                 00010600
010700         ACCESS IS SEQUENTIAL                                     00010700
010800         FILE STATUS  IS  WS-INVMAST-STATUS.                      00010800
010900*                                                                 00010900
011000     SELECT INVOICE-OUT-FILE    ASSIGN TO INVOUT                  00011000
011100         ACCESS IS SEQUENTIAL                                     00011100
011200         FILE STATUS  IS  WS-INVOUT-STATUS.                       00011200
011300*                                                                 00011300
011400     SELECT RETURN-OUT-FILE     ASSIGN TO RETOUT                  00011400
011500         ACCESS IS SEQUENTIAL                                     00011500
011600         FILE STATUS  IS  WS-RETOUT-STATUS.                       00011600
011700*                                                                 00011700
011800     SELECT AUDIT-LOG-FILE      ASSIGN TO AUDITLOG                00011800
011900         ACCESS IS SEQUENTIAL                                     00011900
012000         FILE STATUS  IS  WS-AUDITLOG-STATUS.                     00012000
012100*                                                                 00012100
012200     SELECT BILLING-REPORT-FILE ASSIGN TO BILLRPT                 00012200
012300         ACCESS IS SEQUENTIAL                                     00012300
012400         FILE STATUS  IS  WS-BILLRPT-STATUS.                      00012400
012500*                                                                 00012500
012600****************************************************************  00012600
012700 DATA DIVISION.                                                   00012700
012800 FILE SECTION.                                                    00012800
012900*                                                                 00012900
013000 FD  BRANCH-MASTER-FILE                                           00013000
013100     RECORDING MODE IS F.                                         00013100
013200 COPY BRNCCOPY.                                                   00013200
013300*                                                                 00013300
013400 FD  PRODUCT-MASTER-FILE                                          00013400
013500     RECORDING MODE IS F.                                         00013500
013600 COPY PRODCOPY REPLACING ==:TAG:== BY ==PRD-IN==.                 00013600
013700*                                                                 00013700
013800 FD  PRODUCT-OUT-FILE                                             00013800
013900     RECORDING MODE IS F.                                         00013900
014000 COPY PRODCOPY REPLACING ==:TAG:== BY ==PRD-OUT==.                00014000
014100*                                                                 00014100
014200 FD  CUSTOMER-MASTER-FILE                                         00014200
014300     RECORDING MODE IS F.                                         00014300
014400 COPY CUSTCOPY.                                                   00014400
014500*                                                                 00014500
014600 FD  TRANSACTION-FILE                                             00014600
014700     RECORDING MODE IS F.                                         00014700
014800 COPY TRANCOPY.                                                   00014800
014900*                                                                 00014900
015000 FD  PRIOR-INVOICE-FILE                                           00015000
015100     RECORDING MODE IS F.                                         00015100
015200 COPY INVOCOPY REPLACING ==:TAG:== BY ==INV-IN==.                 00015200
015300*                                                                 00015300
015400 FD  INVOICE-OUT-FILE                                             00015400
015500     RECORDING MODE IS F.                                         00015500
015600 COPY INVOCOPY REPLACING ==:TAG:== BY ==INV-OUT==.                00015600
015700*                                                                 00015700
015800 FD  RETURN-OUT-FILE                                              00015800
015900     RECORDING MODE IS F.                                         00015900
016000 COPY RETOCOPY.                                                   00016000
016100*                                                                 00016100
016200 FD  AUDIT-LOG-FILE                                               00016200
016300     RECORDING MODE IS F.                                         00016300
016400 COPY AUDTCOPY.                                                   00016400
016500*                                                                 00016500
016600 FD  BILLING-REPORT-FILE                                          00016600
016700     RECORDING MODE IS F.                                         00016700
016800 01  BILL-RPT-RECORD             PIC X(132).                      00016800
016900*                                                                 00016900
017000****************************************************************  00017000
017100 WORKING-STORAGE SECTION.                                         00017100
017200****************************************************************  00017200
017300*                                                                 00017300
017400 01  SYSTEM-DATE-AND-TIME.                                        00017400
017500     05  WS-RUN-DATE             PIC 9(8).                        00017500
017600     05  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.                   00017600
017700         10  WS-RUN-YYYY         PIC 9(4).                        00017700
017800         10  WS-RUN-MM           PIC 9(2).                        00017800
017900         10  WS-RUN-DD           PIC 9(2).                        00017900
018000     05  CURRENT-TIME.                                            00018000
018100         10  CURRENT-HOUR        PIC 9(2).                        00018100
018200         10  CURRENT-MINUTE      PIC 9(2).                        00018200
018300         10  CURRENT-SECOND      PIC 9(2).                        00018300
018400         10  CURRENT-HNDSEC      PIC 9(2).                        00018400
018500     05  FILLER                  PIC X(1)  VALUE SPACE.           00018500
018600*                                                                 00018600
018700 01  WS-FILE-STATUSES.                                            00018700
018800     05  WS-BRNCHMST-STATUS      PIC X(2)  VALUE SPACES.          00018800
018900         88  BRNCHMST-OK             VALUE '00'.                  00018900
019000         88  BRNCHMST-EOF            VALUE '10'.                  00019000
019100     05  WS-PRODMAST-STATUS      PIC X(2)  VALUE SPACES.          00019100
019200         88  PRODMAST-OK             VALUE '00'.                  00019200
019300         88  PRODMAST-EOF            VALUE '10'.                  00019300
019400     05  WS-PRODOUT-STATUS       PIC X(2)  VALUE SPACES.          00019400
019500         88  PRODOUT-OK              VALUE '00'.                  00019500
019600     05  WS-CUSTMAST-STATUS      PIC X(2)  VALUE SPACES.          00019600
019700         88  CUSTMAST-OK             VALUE '00'.                  00019700
019800         88  CUSTMAST-EOF            VALUE '10'.                  00019800
019900     05  WS-BILLTRAN-STATUS      PIC X(2)  VALUE SPACES.          00019900
020000         88  BILLTRAN-OK             VALUE '00'.                  00020000
020100         88  BILLTRAN-EOF            VALUE '10'.                  00020100
020200     05  WS-INVMAST-STATUS       PIC X(2)  VALUE SPACES.          00020200
020300         88  INVMAST-OK              VALUE '00'.                  00020300
020400         88  INVMAST-EOF             VALUE '10'.                  00020400
020500     05  WS-INVOUT-STATUS        PIC X(2)  VALUE SPACES.          00020500
020600         88  INVOUT-OK               VALUE '00'.                  00020600
020700     05  WS-RETOUT-STATUS        PIC X(2)  VALUE SPACES.          00020700
020800         88  RETOUT-OK               VALUE '00'.                  00020800
020900     05  WS-AUDITLOG-STATUS      PIC X(2)  VALUE SPACES.          00020900
021000         88  AUDITLOG-OK             VALUE '00'.                  00021000
021100     05  WS-BILLRPT-STATUS       PIC X(2)  VALUE SPACES.          00021100
021200         88  BILLRPT-OK              VALUE '00'.                  00021200
021300     05  FILLER                  PIC X(1)  VALUE SPACE.           00021300
021400*                                                                 00021400
021500 01  WS-SWITCHES.                                                 00021500
021600     05  WS-BILLTRAN-EOF-SW      PIC X     VALUE 'N'.             00021600
021700         88  BILLTRAN-AT-EOF         VALUE 'Y'.                   00021700
021800     05  WS-GROUP-REJECTED-SW    PIC X     VALUE 'N'.             00021800
021900         88  GROUP-IS-REJECTED       VALUE 'Y'.                   00021900
022000     05  WS-INVOICE-FOUND-SW     PIC X     VALUE 'N'.             00022000
022100         88  INVOICE-WAS-FOUND       VALUE 'Y'.                   00022100
022200     05  WS-RETURN-FOUND-SW      PIC X     VALUE 'N'.             00022200
022300         88  RETURN-WAS-FOUND        VALUE 'Y'.                   00022300
022400     05  WS-PRODUCT-FOUND-SW     PIC X     VALUE 'N'.             00022400
022500         88  PRODUCT-WAS-FOUND       VALUE 'Y'.                   00022500
022600     05  WS-ON-INVOICE-SW        PIC X     VALUE 'N'.             00022600
022700         88  PRODUCT-WAS-ON-INVOICE   VALUE 'Y'.                  00022700
022800     05  WS-BRANCH-FOUND-SW      PIC X     VALUE 'N'.             00022800
022900         88  BRANCH-WAS-FOUND        VALUE 'Y'.                   00022900
023000     05  WS-CUSTOMER-FOUND-SW    PIC X     VALUE 'N'.             00023000
023100         88  CUSTOMER-WAS-FOUND      VALUE 'Y'.                   00023100
023200     05  WS-STOCK-OK-SW          PIC X     VALUE 'N'.             00023200
023300         88  STOCK-IS-SUFFICIENT     VALUE 'Y'.                   00023300
023400     05  FILLER                  PIC X(1)  VALUE SPACE.           00023400
023500*                                                                 00023500
023600 01  WS-WORK-VARIABLES COMP.                                      00023600
023700     05  WS-IX                   PIC S9(4).                       00023700
023800     05  WS-JX                   PIC S9(4).                       00023800
023900     05  WS-LINE-IX              PIC S9(4).                       00023900
024000     05  WS-FOUND-IX             PIC S9(4).                       00024000
024100     05  WS-GROUP-LINE-COUNT     PIC S9(4).                       00024100
024200     05  WS-REG-COUNT            PIC S9(4).                       00024200
024300     05  WS-RETURN-CODE-WORK     PIC S9(4).                       00024300
024400     05  WS-NEW-STOCK-QTY        PIC S9(7).                       00024400
024500     05  WS-INV-FIRST-LINE-IX    PIC S9(4).                       00024500
024600     05  FILLER                  PIC S9(4) VALUE 0.               00024600
024700*                                                                 00024700
024800 01  WS-REJECT-REASON            PIC X(50) VALUE SPACES.          00024800
024900*                                                                 00024900
025000 01  WS-AUD-ACTION-CODE          PIC X(20) VALUE SPACES.          00025000
025100*                                                                 00025100
025200 01  WS-LOOKUP-KEYS.                                              00025200
025300     05  WS-LOOKUP-PROD-ID       PIC 9(6)  VALUE 0.               00025300
025400     05  WS-LOOKUP-INV-NO        PIC X(16) VALUE SPACES.          00025400
025500     05  WS-LOOKUP-RET-NO        PIC X(16) VALUE SPACES.          00025500
025600     05  FILLER                  PIC X(1)  VALUE SPACE.           00025600
025700*                                                                 00025700
025800 01  WS-BRANCH-NAME-WORK.                                         00025800
025900     05  WS-BRANCH-NAME-FULL     PIC X(20).                       00025900
026000     05  WS-BRANCH-NAME-PARTS REDEFINES WS-BRANCH-NAME-FULL.      00026000
026100         10  WS-BRANCH-NAME-PFX  PIC X(3).                        00026100
026200         10  FILLER              PIC X(17).                       00026200
026300*                                                                 00026300
026400 01  WS-DOC-NUMBER-WORK.                                          00026400
026500     05  WS-DOC-NUMBER-TEXT      PIC X(21).                       00026500
026600     05  WS-DOC-NUMBER-PARTS REDEFINES WS-DOC-NUMBER-TEXT.        00026600
026700         10  WS-DOC-NUM-RET-PFX  PIC X(4).                        00026700
026800         10  WS-DOC-NUM-BRN-PFX  PIC X(3).                        00026800
026900         10  FILLER              PIC X(1).                        00026900
027000         10  WS-DOC-NUM-DATE     PIC X(8).                        00027000
027100         10  FILLER              PIC X(1).                        00027100
027200         10  WS-DOC-NUM-SEQ      PIC 9(4).                        00027200
027300*                                                                 00027300
027400 01  WS-REG-SORT-KEY-AREA.                                        00027400
027500     05  WS-REG-SORT-KEY         PIC X(20).                       00027500
027600     05  WS-REG-SORT-KEY-PARTS REDEFINES WS-REG-SORT-KEY.         00027600
027700         10  WS-REG-SORT-BRANCH  PIC 9(4).                        00027700
027800         10  WS-REG-SORT-DOCNO   PIC X(16).                       00027800
027900     05  FILLER                  PIC X(1)  VALUE SPACE.           00027900
028000*                                                                 00028000
028100****************************************************************  00028100
028200* BRANCH MASTER TABLE - LOADED FROM BRNCHMST, KEYED BY BRN-ID.    00028200
028300* TABLE STYLE (OCCURS + PERFORM VARYING SUBSCRIPT) FOLLOWS THE    00028300
028400* HLTHPLAN WORKING-STORAGE TABLES IN CALCCOST.                    00028400
028500****************************************************************  00028500
028600 01  BRN-TABLE.                                                   00028600
028700     05  BRN-TABLE-COUNT COMP    PIC S9(4) VALUE 0.               00028700
028800     05  BRN-TAB-ENTRY OCCURS 200 TIMES.                          00028800
028900         10  BRN-TAB-ID          PIC 9(4).                        00028900
029000         10  BRN-TAB-NAME        PIC X(20).                       00029000
029100         10  BRN-TAB-CITY        PIC X(15).                       00029100
029200         10  BRN-TAB-PHONE       PIC X(15).                       00029200
029300         10  BRN-TAB-ACTIVE      PIC X(1).                        00029300
029400         10  BRN-TAB-INV-SEQ     PIC 9(4).                        00029400
029500         10  BRN-TAB-RET-SEQ     PIC 9(4).                        00029500
029600         10  FILLER              PIC X(4).                        00029600
029700*                                                                 00029700
029800****************************************************************  00029800
029900* PRODUCT MASTER TABLE - LOADED FROM PRODMAST, KEYED BY PROD-ID.  00029900
030000* REWRITTEN TO PRODOUT AT END OF RUN FROM THIS SAME TABLE.        00030000
030100****************************************************************  00030100
030200 01  PRD-TABLE.                                                   00030200
030300     05  PRD-TABLE-COUNT COMP    PIC S9(4) VALUE 0.               00030300
030400     05  PRD-TAB-ENTRY OCCURS 5000 TIMES.                         00030400
030500         10  PRD-TAB-PROD-ID     PIC 9(6).                        00030500
030600         10  PRD-TAB-BRANCH-ID   PIC 9(4).                        00030600
030700         10  PRD-TAB-SKU         PIC X(12).                       00030700
030800         10  PRD-TAB-NAME        PIC X(25).                       00030800
030900         10  PRD-TAB-PRICE       PIC S9(7)V99.                    00030900
031000         10  PRD-TAB-STOCK-QTY   PIC S9(7).                       00031000
031100         10  PRD-TAB-ACTIVE      PIC X(1).                        00031100
031200         10  FILLER              PIC X(4).                        00031200
031300*                                                                 00031300
031400****************************************************************  00031400
031500* CUSTOMER MASTER TABLE - LOADED FROM CUSTMAST, KEYED BY CUST-ID. 00031500
031600****************************************************************  00031600
031700 01  CST-TABLE.                                                   00031700
031800     05  CST-TABLE-COUNT COMP    PIC S9(4) VALUE 0.               00031800
031900     05  CST-TAB-ENTRY OCCURS 5000 TIMES.                         00031900
032000         10  CST-TAB-CUST-ID     PIC 9(6).                        00032000
032100         10  CST-TAB-BRANCH-ID   PIC 9(4).                        00032100
032200         10  CST-TAB-NAME        PIC X(25).                       00032200
032300         10  CST-TAB-PHONE       PIC X(15).                       00032300
032400         10  CST-TAB-ACTIVE      PIC X(1).                        00032400
032500         10  FILLER              PIC X(9).                        00032500
032600*                                                                 00032600
032700****************************************************************  00032700
032800* INVOICE LINE TABLE - HOLDS EVERY LINE OF EVERY INVOICE THIS     00032800
032900* PROGRAM KNOWS ABOUT: LINES LOADED FROM INVMAST (PRIOR RUNS)     00032900
033000* AND LINES POSTED THIS RUN, SO A RETURN CAN VALIDATE AGAINST     00033000
033100* EITHER.  WS-INV-TAB-THIS-RUN FLAGS A LINE AS POSTED THIS RUN    00033100
033200* SO 320-CANCEL-INVOICE-GROUP CAN STAY SCOPED TO THIS RUN ONLY.   00033200
033300****************************************************************  00033300
033400 01  INV-TABLE.                                                   00033400
033500     05  INV-TABLE-COUNT COMP    PIC S9(4) VALUE 0.               00033500
033600     05  INV-TAB-ENTRY OCCURS 10000 TIMES.                        00033600
033700         10  INV-TAB-NUMBER      PIC X(16).                       00033700
033800         10  INV-TAB-DATE        PIC 9(8).                        00033800
033900         10  INV-TAB-BRANCH-ID   PIC 9(4).                        00033900
034000         10  INV-TAB-CUST-ID     PIC 9(6).                        00034000
034100         10  INV-TAB-PROD-ID     PIC 9(6).                        00034100
034200         10  INV-TAB-QUANTITY    PIC 9(5).                        00034200
034300         10  INV-TAB-UNIT-PRICE  PIC S9(7)V99.                    00034300
034400         10  INV-TAB-DISC-AMT    PIC S9(7)V99.                    00034400
034500         10  INV-TAB-TAX-AMT     PIC S9(7)V99.                    00034500
034600         10  INV-TAB-LINE-TOTAL  PIC S9(9)V99.                    00034600
034700         10  INV-TAB-SUBTOTAL    PIC S9(9)V99.                    00034700
034800         10  INV-TAB-TOTAL-AMT   PIC S9(9)V99.                    00034800
034900         10  INV-TAB-PAY-STATUS  PIC X(1).                        00034900
035000         10  WS-INV-TAB-THIS-RUN PIC X(1).                        00035000
035100         10  FILLER              PIC X(4).                        00035100
035200*                                                                 00035200
035300****************************************************************  00035300
035400* RETURN LINE TABLE - RETURNS POSTED THIS RUN ONLY (A CANCEL-     00035400
035500* RETURN TRANSACTION ONLY EVER REFERENCES A RETURN POSTED         00035500
035600* EARLIER IN THE SAME RUN).                                       00035600
035700****************************************************************  00035700
035800 01  RET-TABLE.                                                   00035800
035900     05  RET-TABLE-COUNT COMP    PIC S9(4) VALUE 0.               00035900
036000     05  RET-TAB-ENTRY OCCURS 10000 TIMES.                        00036000
036100         10  RET-TAB-NUMBER      PIC X(16).                       00036100
036200         10  RET-TAB-INVOICE-NO  PIC X(16).                       00036200
036300         10  RET-TAB-DATE        PIC 9(8).                        00036300
036400         10  RET-TAB-BRANCH-ID   PIC 9(4).                        00036400
036500         10  RET-TAB-CUST-ID     PIC 9(6).                        00036500
036600         10  RET-TAB-PROD-ID     PIC 9(6).                        00036600
036700         10  RET-TAB-QUANTITY    PIC 9(5).                        00036700
036800         10  RET-TAB-UNIT-PRICE  PIC S9(7)V99.                    00036800
036900         10  RET-TAB-LINE-TOTAL  PIC S9(9)V99.                    00036900
037000         10  RET-TAB-TOTAL-AMT   PIC S9(9)V99.                    00037000
037100         10  RET-TAB-STATUS      PIC X(1).                        00037100
037200         10  RET-TAB-REASON      PIC X(20).                       00037200
037300         10  FILLER              PIC X(9).                        00037300
037400*                                                                 00037400
037500****************************************************************  00037500
037600* CURRENT TRANSACTION GROUP BUFFER - ALL LINES SHARING ONE        00037600
037700* TRN-REF ARE HELD HERE SO EVERY LINE CAN BE VALIDATED BEFORE     00037700
037800* ANY LINE IS POSTED (SO THE WHOLE GROUP CAN STILL BE REJECTED).  00037800
037900****************************************************************  00037900
038000 01  TRN-GROUP-BUFFER.                                            00038000
038100     05  TRN-GROUP-REF           PIC 9(8).                        00038100
038200     05  TRN-GROUP-TYPE          PIC X(1).                        00038200
038300     05  TRN-GROUP-DATE          PIC 9(8).                        00038300
038400     05  TRN-GROUP-BRANCH-ID     PIC 9(4).                        00038400
038500     05  TRN-GROUP-CUST-ID       PIC 9(6).                        00038500
038600     05  TRN-GROUP-USER-ID       PIC 9(6).                        00038600
038700     05  TRN-GROUP-INVOICE-NO    PIC X(16).                       00038700
038800     05  TRN-GROUP-LINE-COUNT COMP PIC S9(4) VALUE 0.             00038800
038900     05  FILLER                  PIC X(1)  VALUE SPACE.           00038900
039000     05  TRN-GROUP-LINE OCCURS 100 TIMES.                         00039000
039100         10  TRN-GRP-PROD-ID     PIC 9(6).                        00039100
039200         10  TRN-GRP-QUANTITY    PIC S9(5).                       00039200
039300         10  TRN-GRP-REASON      PIC X(20).                       00039300
039400         10  TRN-GRP-DISCOUNT-PCT PIC 9(2)V99.                    00039400
039500*                                                                 00039500
039600****************************************************************  00039600
039700* BILLING REGISTER LINE TABLE - ONE ENTRY PER INVOUT/RETOUT LINE  00039700
039800* WRITTEN THIS RUN, SORTED BY BILSORT BEFORE 720-PRINT-REGISTER.  00039800
039900****************************************************************  00039900
040000 01  REG-TABLE.                                                   00040000
040100     05  REG-TABLE-COUNT COMP    PIC S9(4) VALUE 0.               00040100
040200     05  REG-TAB-ENTRY OCCURS 20000 TIMES.                        00040200
040300         10  REG-TAB-SORT-KEY    PIC X(20).                       00040300
040400         10  REG-TAB-DOC-NUMBER  PIC X(16).                       00040400
040500         10  REG-TAB-DOC-TYPE    PIC X(1).                        00040500
040600         10  REG-TAB-BRANCH-ID   PIC 9(4).                        00040600
040700         10  REG-TAB-CUST-ID     PIC 9(6).                        00040700
040800         10  REG-TAB-PROD-ID     PIC 9(6).                        00040800
040900         10  REG-TAB-QUANTITY    PIC 9(5).                        00040900
041000         10  REG-TAB-UNIT-PRICE  PIC S9(7)V99.                    00041000
041100         10  REG-TAB-DISCOUNT    PIC S9(7)V99.                    00041100
041200         10  REG-TAB-VAT         PIC S9(7)V99.                    00041200
041300         10  REG-TAB-LINE-TOTAL  PIC S9(9)V99.                    00041300
041400         10  REG-TAB-CANCELLED   PIC X(1).                        00041400
041500         10  FILLER              PIC X(4).                        00041500
041600*                                                                 00041600
041700 01  WS-REG-SWAP-ROW             PIC X(97).                       00041700
041800*                                                                 00041800
041900 01  WS-BRANCH-TOTALS COMP-3.                                     00041900
042000     05  WS-BRN-INV-TOTAL        PIC S9(9)V99 VALUE 0.            00042000
042100     05  WS-BRN-RET-TOTAL        PIC S9(9)V99 VALUE 0.            00042100
042200     05  WS-BRN-NET-TOTAL        PIC S9(9)V99 VALUE 0.            00042200
042300     05  WS-GRAND-INV-TOTAL      PIC S9(9)V99 VALUE 0.            00042300
042400     05  WS-GRAND-RET-TOTAL      PIC S9(9)V99 VALUE 0.            00042400
042500     05  WS-GRAND-NET-TOTAL      PIC S9(9)V99 VALUE 0.            00042500
042600     05  FILLER                  PIC S9(7)V99 VALUE 0.            00042600
042700*                                                                 00042700
042800 01  WS-INVOICE-ACCUM-WORK COMP-3.                                00042800
042900     05  WS-INV-SUBTOTAL-WORK     PIC S9(9)V99 VALUE 0.           00042900
043000     05  WS-INV-TOTAL-WORK        PIC S9(9)V99 VALUE 0.           00043000
043100     05  FILLER                   PIC S9(7)V99 VALUE 0.           00043100
043200*                                                                 00043200
043300 01  WS-PAGE-COUNT           PIC S9(4) COMP VALUE 0.              00043300
043400 01  WS-CURRENT-BRANCH-ID         PIC 9(4)  VALUE 0.              00043400
043500 01  WS-PREV-BRANCH-ID            PIC 9(4)  VALUE 0.              00043500
043600 01  WS-AUD-SEQ-NO          PIC S9(6) COMP VALUE 0.               00043600
043700*                                                                 00043700
043800****************************************************************  00043800
043900*            BILLING REGISTER PRINT LINE LAYOUTS                  00043900
044000****************************************************************  00044000
044100 01  RPT-TITLE-LINE.                                              00044100
044200     05  FILLER PIC X(20) VALUE 'BILLINGCORE DAILY B'.            00044200
044300     05  FILLER PIC X(21) VALUE 'ILLING REGISTER     '.           00044300
044400     05  FILLER PIC X(5)  VALUE 'DATE '.                          00044400
044500     05  RPT-TITLE-YYYY      PIC 9(4).                            00044500
044600     05  FILLER PIC X       VALUE '/'.                            00044600
044700     05  RPT-TITLE-MM        PIC 9(2).                            00044700
044800     05  FILLER PIC X       VALUE '/'.                            00044800
044900     05  RPT-TITLE-DD        PIC 9(2).                            00044900
045000     05  FILLER PIC X(6)  VALUE SPACES.                           00045000
045100     05  FILLER PIC X(5)  VALUE 'PAGE '.                          00045100
045200     05  RPT-TITLE-PAGE       PIC 9(3).                           00045200
045300     05  FILLER PIC X(60) VALUE SPACES.                           00045300
045400*                                                                 00045400
045500 01  RPT-BRANCH-HDR-LINE.                                         00045500
045600     05  FILLER PIC X(7)  VALUE 'BRANCH '.                        00045600
045700     05  RPT-BRHDR-ID         PIC 9(4).                           00045700
045800     05  FILLER PIC X(2)  VALUE SPACES.                           00045800
045900     05  RPT-BRHDR-NAME       PIC X(20).                          00045900
046000     05  FILLER PIC X(99) VALUE SPACES.                           00046000
046100*                                                                 00046100
046200 01  RPT-COLUMN-HDR-LINE.                                         00046200
046300     05  FILLER PIC X(18) VALUE 'DOC NUMBER        '.             00046300
046400     05  FILLER PIC X(4)  VALUE 'TYP '.                           00046400
046500     05  FILLER PIC X(9)  VALUE 'CUSTOMER '.                      00046500
046600     05  FILLER PIC X(8)  VALUE 'PRODUCT '.                       00046600
046700     05  FILLER PIC X(6)  VALUE 'QTY   '.                         00046700
046800     05  FILLER PIC X(14) VALUE 'UNIT PRICE    '.                 00046800
046900     05  FILLER PIC X(12) VALUE 'DISCOUNT    '.                   00046900
047000     05  FILLER PIC X(12) VALUE 'VAT         '.                   00047000
047100     05  FILLER PIC X(14) VALUE 'LINE TOTAL    '.                 00047100
047200     05  FILLER PIC X(35) VALUE SPACES.                           00047200
047300*                                                                 00047300
047400 01  RPT-DETAIL-LINE.                                             00047400
047500     05  RPT-DTL-DOC-NUMBER   PIC X(18).                          00047500
047600     05  RPT-DTL-TYPE         PIC X(4).                           00047600
047700     05  RPT-DTL-CUST-ID      PIC 9(6).                           00047700
047800     05  FILLER PIC X(3)  VALUE SPACES.                           00047800
047900     05  RPT-DTL-PROD-ID      PIC 9(6).                           00047900
048000     05  FILLER PIC X(2)  VALUE SPACES.                           00048000
048100     05  RPT-DTL-QTY          PIC ZZ,ZZ9.                         00048100
048200     05  FILLER PIC X(4)  VALUE SPACES.                           00048200
048300     05  RPT-DTL-UNIT-PRICE   PIC Z,ZZZ,ZZ9.99.                   00048300
048400     05  FILLER PIC X(4)  VALUE SPACES.                           00048400
048500     05  RPT-DTL-DISCOUNT     PIC Z,ZZZ,ZZ9.99.                   00048500
048600     05  FILLER PIC X(4)  VALUE SPACES.                           00048600
048700     05  RPT-DTL-VAT          PIC Z,ZZZ,ZZ9.99.                   00048700
048800     05  FILLER PIC X(4)  VALUE SPACES.                           00048800
048900     05  RPT-DTL-LINE-TOTAL   PIC Z,ZZZ,ZZ9.99.                   00048900
049000     05  FILLER PIC X(9)  VALUE SPACES.                           00049000
049100*                                                                 00049100
049200 01  RPT-BRANCH-TOTAL-LINE.                                       00049200
049300     05  FILLER PIC X(2)  VALUE SPACES.                           00049300
049400     05  FILLER PIC X(14) VALUE 'BRANCH TOTALS '.                 00049400
049500     05  FILLER PIC X(12) VALUE SPACES.                           00049500
049600     05  FILLER PIC X(10) VALUE 'INVOICES: '.                     00049600
049700     05  RPT-BRTOT-INV        PIC Z,ZZZ,ZZ9.99.                   00049700
049800     05  FILLER PIC X(3)  VALUE SPACES.                           00049800
049900     05  FILLER PIC X(9)  VALUE 'RETURNS: '.                      00049900
050000     05  RPT-BRTOT-RET        PIC Z,ZZZ,ZZ9.99.                   00050000
050100     05  FILLER PIC X(3)  VALUE SPACES.                           00050100
050200     05  FILLER PIC X(5)  VALUE 'NET: '.                          00050200
050300     05  RPT-BRTOT-NET        PIC Z,ZZZ,ZZ9.99.                   00050300
050400     05  FILLER PIC X(32) VALUE SPACES.                           00050400
050500*                                                                 00050500
050600 01  RPT-GRAND-TOTAL-LINE.                                        00050600
050700     05  FILLER PIC X(2)  VALUE SPACES.                           00050700
050800     05  FILLER PIC X(14) VALUE 'GRAND TOTALS  '.                 00050800
050900     05  FILLER PIC X(12) VALUE SPACES.                           00050900
051000     05  FILLER PIC X(10) VALUE 'INVOICES: '.                     00051000
051100     05  RPT-GRTOT-INV        PIC Z,ZZZ,ZZ9.99.                   00051100
051200     05  FILLER PIC X(3)  VALUE SPACES.                           00051200
051300     05  FILLER PIC X(9)  VALUE 'RETURNS: '.                      00051300
051400     05  RPT-GRTOT-RET        PIC Z,ZZZ,ZZ9.99.                   00051400
051500     05  FILLER PIC X(3)  VALUE SPACES.                           00051500
051600     05  FILLER PIC X(5)  VALUE 'NET: '.                          00051600
051700     05  RPT-GRTOT-NET        PIC Z,ZZZ,ZZ9.99.                   00051700
051800     05  FILLER PIC X(32) VALUE SPACES.                           00051800
051900*                                                                 00051900
052000****************************************************************  00052000
052100*   LINKAGE-STYLE WORK AREA FOR THE CALL TO BILPRICE              00052100
052200****************************************************************  00052200
052300 01  WS-PRICE-LINK-AREA.                                          00052300
052400     05  WS-PL-TRAN-TYPE         PIC X(1).                        00052400
052500     05  WS-PL-QUANTITY          PIC S9(5).                       00052500
052600     05  WS-PL-UNIT-PRICE        PIC S9(7)V99.                    00052600
052700     05  WS-PL-DISCOUNT-PCT      PIC 9(2)V99.                     00052700
052800     05  WS-PL-GROSS-AMT         PIC S9(9)V99.                    00052800
052900     05  WS-PL-DISC-AMT          PIC S9(7)V99.                    00052900
053000     05  WS-PL-VAT-AMT           PIC S9(7)V99.                    00053000
053100     05  WS-PL-LINE-TOTAL        PIC S9(9)V99.                    00053100
053200     05  WS-PL-RETURN-CODE COMP  PIC S9(4).                       00053200
053300*                                                                 00053300
053400****************************************************************  00053400
053500*   LINKAGE-STYLE WORK AREA FOR THE CALL TO BILSORT               00053500
053600****************************************************************  00053600
053700 01  WS-SORT-LINK-AREA.                                           00053700
053800     05  WS-SL-ARRAY-SIZE COMP   PIC S9(4).                       00053800
053900     05  WS-SL-KEY-ARRAY OCCURS 20000 TIMES PIC X(20).            00053900
054000*                                                                 00054000
054100****************************************************************  00054100
054200 PROCEDURE DIVISION.                                              00054200
054300****************************************************************  00054300
054400*                                                                 00054400
054500 000-MAIN.                                                        00054500
054600     PERFORM 950-OPEN-FILES.                                      00054600
054700     PERFORM 050-GET-RUN-DATE.                                    00054700
054800     PERFORM 100-LOAD-BRANCH-MASTER.                              00054800
054900     PERFORM 110-LOAD-PRODUCT-MASTER.                             00054900
055000     PERFORM 120-LOAD-CUSTOMER-MASTER.                            00055000
055100     PERFORM 130-LOAD-PRIOR-INVOICES.                             00055100
055200     PERFORM 970-READ-TRANSACTION-FILE.                           00055200
055300     PERFORM 205-BUFFER-TRAN-GROUP                                00055300
055400         UNTIL BILLTRAN-AT-EOF.                                   00055400
055500     PERFORM 295-WRITE-POSTED-FILES.                              00055500
055600     PERFORM 700-BUILD-REGISTER.                                  00055600
055700     PERFORM 710-CALL-SORT.                                       00055700
055800     PERFORM 720-PRINT-REGISTER.                                  00055800
055900     PERFORM 800-REWRITE-PRODUCT-MASTER.                          00055900
056000     PERFORM 960-CLOSE-FILES.                                     00056000
056100     GOBACK.                                                      00056100
056200*                                                                 00056200
056300 050-GET-RUN-DATE.                                                00056300
056400*    Y2K-0017 - RUN-DATE TAKEN FROM A FOUR-DIGIT YEAR, NOT A      00056400
056500*    TWO-DIGIT YEAR WINDOW.                                       00056500
056600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       00056600
056700     ACCEPT CURRENT-TIME FROM TIME.                               00056700
056800     DISPLAY 'BILPOST STARTED - RUN DATE = ' WS-RUN-DATE.         00056800
056900     DISPLAY '                  RUN TIME = ' CURRENT-HOUR ':'     00056900
057000             CURRENT-MINUTE ':' CURRENT-SECOND.                   00057000
057100*                                                                 00057100
057200****************************************************************  00057200
057300*   100-LOAD-BRANCH-MASTER THRU 102-EXIT                          00057300
057400****************************************************************  00057400
057500 100-LOAD-BRANCH-MASTER.                                          00057500
057600     PERFORM 101-READ-BRANCH-RECORD.                              00057600
057700     PERFORM 102-ADD-BRANCH-TO-TABLE                              00057700
057800         UNTIL BRNCHMST-EOF.                                      00057800
057900*                                                                 00057900
058000 101-READ-BRANCH-RECORD.                                          00058000
058100     READ BRANCH-MASTER-FILE                                      00058100
058200         AT END MOVE '10' TO WS-BRNCHMST-STATUS.                  00058200
058300     IF BRNCHMST-STATUS NOT = '00' AND BRNCHMST-STATUS NOT = '10' 00058300
058400         DISPLAY 'ERROR READING BRNCHMST. RC: ' WS-BRNCHMST-STATUS00058400
058500         MOVE '10' TO WS-BRNCHMST-STATUS                          00058500
058600     END-IF.                                                      00058600
058700*                                                                 00058700
058800 102-ADD-BRANCH-TO-TABLE.                                         00058800
058900     MOVE 'N' TO WS-GROUP-REJECTED-SW.                            00058900
059000     PERFORM 102A-CHECK-DUP-BRANCH-NAME.                          00059000
059100     IF NOT GROUP-IS-REJECTED                                     00059100
059200         ADD 1 TO BRN-TABLE-COUNT                                 00059200
059300         MOVE BRN-ID     TO BRN-TAB-ID(BRN-TABLE-COUNT)           00059300
059400         MOVE BRN-NAME   TO BRN-TAB-NAME(BRN-TABLE-COUNT)         00059400
059500         MOVE BRN-CITY   TO BRN-TAB-CITY(BRN-TABLE-COUNT)         00059500
059600         MOVE BRN-PHONE  TO BRN-TAB-PHONE(BRN-TABLE-COUNT)        00059600
059700         MOVE BRN-ACTIVE TO BRN-TAB-ACTIVE(BRN-TABLE-COUNT)       00059700
059800         MOVE 0 TO BRN-TAB-INV-SEQ(BRN-TABLE-COUNT)               00059800
059900         MOVE 0 TO BRN-TAB-RET-SEQ(BRN-TABLE-COUNT)               00059900
060000     END-IF.                                                      00060000
060100     PERFORM 101-READ-BRANCH-RECORD.                              00060100
060200*                                                                 00060200
060300 102A-CHECK-DUP-BRANCH-NAME.                                      00060300
060400     MOVE 0 TO WS-FOUND-IX.                                       00060400
060500     PERFORM 102B-SCAN-ONE-BRANCH-NAME                            00060500
060600         VARYING WS-IX FROM 1 BY 1                                00060600
060700         UNTIL WS-IX > BRN-TABLE-COUNT.                           00060700
060800     IF WS-FOUND-IX > 0                                           00060800
060900         MOVE 'Y' TO WS-GROUP-REJECTED-SW                         00060900
061000         STRING 'Branch name already exists: '                    00061000
061100                BRN-NAME DELIMITED BY SIZE                        00061100
061200             INTO WS-REJECT-REASON                                00061200
061300         MOVE BRN-ID           TO TRN-GROUP-BRANCH-ID             00061300
061400         MOVE 0                TO TRN-GROUP-USER-ID               00061400
061500         PERFORM 890-REJECT-GROUP                                 00061500
061600     END-IF.                                                      00061600
061700*                                                                 00061700
061800 102B-SCAN-ONE-BRANCH-NAME.                                       00061800
061900     IF BRN-TAB-NAME(WS-IX) = BRN-NAME                            00061900
062000         MOVE WS-IX TO WS-FOUND-IX                                00062000
062100     END-IF.                                                      00062100
062200*                                                                 00062200
062300****************************************************************  00062300
062400*   110-LOAD-PRODUCT-MASTER THRU 112-EXIT                         00062400
062500****************************************************************  00062500
062600 110-LOAD-PRODUCT-MASTER.                                         00062600
062700     PERFORM 111-READ-PRODUCT-RECORD.                             00062700
062800     PERFORM 112-ADD-PRODUCT-TO-TABLE                             00062800
062900         UNTIL PRODMAST-EOF.                                      00062900
063000*                                                                 00063000
063100 111-READ-PRODUCT-RECORD.                                         00063100
063200     READ PRODUCT-MASTER-FILE                                     00063200
063300         AT END MOVE '10' TO WS-PRODMAST-STATUS.                  00063300
063400     IF PRODMAST-STATUS NOT = '00' AND PRODMAST-STATUS NOT = '10' 00063400
063500         DISPLAY 'ERROR READING PRODMAST. RC: ' WS-PRODMAST-STATUS00063500
063600         MOVE '10' TO WS-PRODMAST-STATUS                          00063600
063700     END-IF.                                                      00063700
063800*                                                                 00063800
063900 112-ADD-PRODUCT-TO-TABLE.                                        00063900
064000     MOVE 'N' TO WS-GROUP-REJECTED-SW.                            00064000
064100     PERFORM 112A-CHECK-DUP-SKU.                                  00064100
064200     IF NOT GROUP-IS-REJECTED                                     00064200
064300         ADD 1 TO PRD-TABLE-COUNT                                 00064300
064400         MOVE PRD-IN-PROD-ID   TO PRD-TAB-PROD-ID(PRD-TABLE-COUNT)00064400
064500         MOVE PRD-IN-BRANCH-ID TO                                 00064500
064600             PRD-TAB-BRANCH-ID(PRD-TABLE-COUNT)                   00064600
064700         MOVE PRD-IN-SKU       TO PRD-TAB-SKU(PRD-TABLE-COUNT)    00064700
064800         MOVE PRD-IN-NAME      TO PRD-TAB-NAME(PRD-TABLE-COUNT)   00064800
064900         MOVE PRD-IN-PRICE     TO PRD-TAB-PRICE(PRD-TABLE-COUNT)  00064900
065000         MOVE PRD-IN-STOCK-QTY TO                                 00065000
065100             PRD-TAB-STOCK-QTY(PRD-TABLE-COUNT)                   00065100
065200         MOVE PRD-IN-ACTIVE    TO PRD-TAB-ACTIVE(PRD-TABLE-COUNT) 00065200
065300     END-IF.                                                      00065300
065400     PERFORM 111-READ-PRODUCT-RECORD.                             00065400
065500*                                                                 00065500
065600 112A-CHECK-DUP-SKU.                                              00065600
065700     MOVE 0 TO WS-FOUND-IX.                                       00065700
065800     PERFORM 112B-SCAN-ONE-SKU                                    00065800
065900         VARYING WS-IX FROM 1 BY 1                                00065900
066000         UNTIL WS-IX > PRD-TABLE-COUNT.                           00066000
066100     IF WS-FOUND-IX > 0                                           00066100
066200         MOVE 'Y' TO WS-GROUP-REJECTED-SW                         00066200
066300         STRING 'SKU already exists in this branch: '             00066300
066400                PRD-IN-SKU DELIMITED BY SIZE                      00066400
066500             INTO WS-REJECT-REASON                                00066500
066600         MOVE PRD-IN-BRANCH-ID TO TRN-GROUP-BRANCH-ID             00066600
066700         MOVE 0                TO TRN-GROUP-USER-ID               00066700
066800         PERFORM 890-REJECT-GROUP                                 00066800
066900     END-IF.                                                      00066900
067000*                                                                 00067000
067100 112B-SCAN-ONE-SKU.                                               00067100
067200     IF PRD-TAB-SKU(WS-IX)       = PRD-IN-SKU                     00067200
067300        AND PRD-TAB-BRANCH-ID(WS-IX) = PRD-IN-BRANCH-ID           00067300
067400         MOVE WS-IX TO WS-FOUND-IX                                00067400
067500     END-IF.                                                      00067500
067600*                                                                 00067600
067700****************************************************************  00067700
067800*   120-LOAD-CUSTOMER-MASTER THRU 122-EXIT                        00067800
067900****************************************************************  00067900
068000 120-LOAD-CUSTOMER-MASTER.                                        00068000
068100     PERFORM 121-READ-CUSTOMER-RECORD.                            00068100
068200     PERFORM 122-ADD-CUSTOMER-TO-TABLE                            00068200
068300         UNTIL CUSTMAST-EOF.                                      00068300
068400*                                                                 00068400
068500 121-READ-CUSTOMER-RECORD.                                        00068500
068600     READ CUSTOMER-MASTER-FILE                                    00068600
068700         AT END MOVE '10' TO WS-CUSTMAST-STATUS.                  00068700
068800     IF CUSTMAST-STATUS NOT = '00' AND CUSTMAST-STATUS NOT = '10' 00068800
068900         DISPLAY 'ERROR READING CUSTMAST. RC: ' WS-CUSTMAST-STATUS00068900
069000         MOVE '10' TO WS-CUSTMAST-STATUS                          00069000
069100     END-IF.                                                      00069100
069200*                                                                 00069200
069300 122-ADD-CUSTOMER-TO-TABLE.                                       00069300
069400     MOVE 'N' TO WS-GROUP-REJECTED-SW.                            00069400
069500     PERFORM 122A-CHECK-DUP-PHONE.                                00069500
069600     IF NOT GROUP-IS-REJECTED                                     00069600
069700         ADD 1 TO CST-TABLE-COUNT                                 00069700
069800         MOVE CUST-ID        TO CST-TAB-CUST-ID(CST-TABLE-COUNT)  00069800
069900         MOVE CUST-BRANCH-ID TO CST-TAB-BRANCH-ID(CST-TABLE-COUNT)00069900
070000         MOVE CUST-NAME      TO CST-TAB-NAME(CST-TABLE-COUNT)     00070000
070100         MOVE CUST-PHONE     TO CST-TAB-PHONE(CST-TABLE-COUNT)    00070100
070200         MOVE CUST-ACTIVE    TO CST-TAB-ACTIVE(CST-TABLE-COUNT)   00070200
070300     END-IF.                                                      00070300
070400     PERFORM 121-READ-CUSTOMER-RECORD.                            00070400
070500*                                                                 00070500
070600 122A-CHECK-DUP-PHONE.                                            00070600
070700     MOVE 0 TO WS-FOUND-IX.                                       00070700
070800     PERFORM 122B-SCAN-ONE-PHONE                                  00070800
070900         VARYING WS-IX FROM 1 BY 1                                00070900
071000         UNTIL WS-IX > CST-TABLE-COUNT.                           00071000
071100     IF WS-FOUND-IX > 0                                           00071100
071200         MOVE 'Y' TO WS-GROUP-REJECTED-SW                         00071200
071300         STRING 'Phone number already exists in this branch: '    00071300
071400                CUST-PHONE DELIMITED BY SIZE                      00071400
071500             INTO WS-REJECT-REASON                                00071500
071600         MOVE CUST-BRANCH-ID TO TRN-GROUP-BRANCH-ID               00071600
071700         MOVE 0              TO TRN-GROUP-USER-ID                 00071700
071800         PERFORM 890-REJECT-GROUP                                 00071800
071900     END-IF.                                                      00071900
072000*                                                                 00072000
072100 122B-SCAN-ONE-PHONE.                                             00072100
072200     IF CST-TAB-PHONE(WS-IX)      = CUST-PHONE                    00072200
072300        AND CST-TAB-BRANCH-ID(WS-IX) = CUST-BRANCH-ID             00072300
072400         MOVE WS-IX TO WS-FOUND-IX                                00072400
072500     END-IF.                                                      00072500
072600*                                                                 00072600
072700****************************************************************  00072700
072800*   130-LOAD-PRIOR-INVOICES THRU 131-EXIT                         00072800
072900****************************************************************  00072900
073000 130-LOAD-PRIOR-INVOICES.                                         00073000
073100     PERFORM 131-READ-PRIOR-INVOICE-RECORD.                       00073100
073200     PERFORM 132-ADD-PRIOR-INVOICE-TO-TABLE                       00073200
073300         UNTIL INVMAST-EOF.                                       00073300
073400*                                                                 00073400
073500 131-READ-PRIOR-INVOICE-RECORD.                                   00073500
073600     READ PRIOR-INVOICE-FILE                                      00073600
073700         AT END MOVE '10' TO WS-INVMAST-STATUS.                   00073700
073800     IF INVMAST-STATUS NOT = '00' AND INVMAST-STATUS NOT = '10'   00073800
073900         DISPLAY 'ERROR READING INVMAST. RC: ' WS-INVMAST-STATUS  00073900
074000         MOVE '10' TO WS-INVMAST-STATUS                           00074000
074100     END-IF.                                                      00074100
074200*                                                                 00074200
074300 132-ADD-PRIOR-INVOICE-TO-TABLE.                                  00074300
074400     ADD 1 TO INV-TABLE-COUNT.                                    00074400
074500     MOVE INV-IN-NUMBER     TO INV-TAB-NUMBER(INV-TABLE-COUNT).   00074500
074600     MOVE INV-IN-DATE       TO INV-TAB-DATE(INV-TABLE-COUNT).     00074600
074700     MOVE INV-IN-BRANCH-ID  TO INV-TAB-BRANCH-ID(INV-TABLE-COUNT).00074700
074800     MOVE INV-IN-CUST-ID    TO INV-TAB-CUST-ID(INV-TABLE-COUNT).  00074800
074900     MOVE INV-IN-PROD-ID    TO INV-TAB-PROD-ID(INV-TABLE-COUNT).  00074900
075000     MOVE INV-IN-QUANTITY   TO INV-TAB-QUANTITY(INV-TABLE-COUNT). 00075000
075100     MOVE INV-IN-UNIT-PRICE TO                                    00075100
075200         INV-TAB-UNIT-PRICE(INV-TABLE-COUNT).                     00075200
075300     MOVE INV-IN-DISC-AMT   TO INV-TAB-DISC-AMT(INV-TABLE-COUNT). 00075300
075400     MOVE INV-IN-TAX-AMT    TO INV-TAB-TAX-AMT(INV-TABLE-COUNT).  00075400
075500     MOVE INV-IN-LINE-TOTAL TO                                    00075500
075600         INV-TAB-LINE-TOTAL(INV-TABLE-COUNT).                     00075600
075700     MOVE INV-IN-SUBTOTAL   TO INV-TAB-SUBTOTAL(INV-TABLE-COUNT). 00075700
075800     MOVE INV-IN-TOTAL-AMT  TO INV-TAB-TOTAL-AMT(INV-TABLE-COUNT).00075800
075900     MOVE INV-IN-PAY-STATUS TO                                    00075900
076000         INV-TAB-PAY-STATUS(INV-TABLE-COUNT).                     00076000
076100     MOVE 'N' TO WS-INV-TAB-THIS-RUN(INV-TABLE-COUNT).            00076100
076200     PERFORM 131-READ-PRIOR-INVOICE-RECORD.                       00076200
076300*                                                                 00076300
076400****************************************************************  00076400
076500*   970-READ-TRANSACTION-FILE                                     00076500
076600****************************************************************  00076600
076700 970-READ-TRANSACTION-FILE.                                       00076700
076800     READ TRANSACTION-FILE                                        00076800
076900         AT END MOVE 'Y' TO WS-BILLTRAN-EOF-SW.                   00076900
077000     IF WS-BILLTRAN-EOF-SW NOT = 'Y'                              00077000
077100         EVALUATE WS-BILLTRAN-STATUS                              00077100
077200             WHEN '00'                                            00077200
077300                 CONTINUE                                         00077300
077400             WHEN '10'                                            00077400
077500                 MOVE 'Y' TO WS-BILLTRAN-EOF-SW                   00077500
077600             WHEN OTHER                                           00077600
077700                 DISPLAY 'ERROR READING BILLTRAN. RC: '           00077700
077800                         WS-BILLTRAN-STATUS                       00077800
077900                 MOVE 'Y' TO WS-BILLTRAN-EOF-SW                   00077900
078000         END-EVALUATE                                             00078000
078100     END-IF.                                                      00078100
078200*                                                                 00078200
078300****************************************************************  00078300
078400*   200-PROCESS-TRANSACTIONS - CONTROL BREAK ON TRN-REF           00078400
078500****************************************************************  00078500
078600 205-BUFFER-TRAN-GROUP.                                           00078600
078700     MOVE TRN-REF        TO TRN-GROUP-REF.                        00078700
078800     MOVE TRN-TYPE        TO TRN-GROUP-TYPE.                      00078800
078900     MOVE TRN-DATE        TO TRN-GROUP-DATE.                      00078900
079000     MOVE TRN-BRANCH-ID   TO TRN-GROUP-BRANCH-ID.                 00079000
079100     MOVE TRN-CUST-ID     TO TRN-GROUP-CUST-ID.                   00079100
079200     MOVE TRN-USER-ID     TO TRN-GROUP-USER-ID.                   00079200
079300     MOVE TRN-INVOICE-NO  TO TRN-GROUP-INVOICE-NO.                00079300
079400     MOVE 0 TO TRN-GROUP-LINE-COUNT.                              00079400
079500     PERFORM 207-ADD-LINE-AND-READ                                00079500
079600         UNTIL BILLTRAN-AT-EOF                                    00079600
079700            OR TRN-REF NOT = TRN-GROUP-REF.                       00079700
079800     PERFORM 210-DISPATCH-GROUP.                                  00079800
079900*                                                                 00079900
080000 207-ADD-LINE-AND-READ.                                           00080000
080100     ADD 1 TO TRN-GROUP-LINE-COUNT.                               00080100
080200     MOVE TRN-PROD-ID  TO                                         00080200
080300         TRN-GRP-PROD-ID(TRN-GROUP-LINE-COUNT).                   00080300
080400     MOVE TRN-QUANTITY TO                                         00080400
080500         TRN-GRP-QUANTITY(TRN-GROUP-LINE-COUNT).                  00080500
080600     MOVE TRN-REASON   TO                                         00080600
080700         TRN-GRP-REASON(TRN-GROUP-LINE-COUNT).                    00080700
080800     MOVE TRN-DISCOUNT-PCT TO                                     00080800
080900         TRN-GRP-DISCOUNT-PCT(TRN-GROUP-LINE-COUNT).              00080900
081000     PERFORM 970-READ-TRANSACTION-FILE.                           00081000
081100*                                                                 00081100
081200 210-DISPATCH-GROUP.                                              00081200
081300     MOVE 'N' TO WS-GROUP-REJECTED-SW.                            00081300
081400     EVALUATE TRN-GROUP-TYPE                                      00081400
081500         WHEN 'I'                                                 00081500
081600             PERFORM 300-PROCESS-INVOICE-GROUP                    00081600
081700         WHEN 'R'                                                 00081700
081800             PERFORM 400-PROCESS-RETURN-GROUP                     00081800
081900         WHEN 'S'                                                 00081900
082000             PERFORM 500-PROCESS-STOCK-GROUP                      00082000
082100         WHEN 'C'                                                 00082100
082200             PERFORM 320-CANCEL-INVOICE-GROUP                     00082200
082300         WHEN 'X'                                                 00082300
082400             PERFORM 420-CANCEL-RETURN-GROUP                      00082400
082500         WHEN OTHER                                               00082500
082600             MOVE 'Unknown transaction type' TO WS-REJECT-REASON  00082600
082700             PERFORM 890-REJECT-GROUP                             00082700
082800     END-EVALUATE.                                                00082800
082900*                                                                 00082900
083000****************************************************************  00083000
083100*   600-FIND-BRANCH THRU 630-FIND-INVOICE-LINE - TABLE LOOKUPS    00083100
083200*   NO SEARCH/SEARCH ALL IN THIS SHOP'S PROGRAMS - A PLAIN        00083200
083300*   PERFORM VARYING SCAN IS USED THROUGHOUT, SAME AS CALCCOST.    00083300
083400****************************************************************  00083400
083500 600-FIND-BRANCH.                                                 00083500
083600     MOVE 0 TO WS-FOUND-IX.                                       00083600
083700     MOVE 'N' TO WS-BRANCH-FOUND-SW.                              00083700
083800     PERFORM 601-SCAN-ONE-BRANCH                                  00083800
083900         VARYING WS-IX FROM 1 BY 1                                00083900
084000         UNTIL WS-IX > BRN-TABLE-COUNT.                           00084000
084100     IF WS-FOUND-IX > 0                                           00084100
084200         MOVE 'Y' TO WS-BRANCH-FOUND-SW                           00084200
084300     END-IF.                                                      00084300
084400*                                                                 00084400
084500 601-SCAN-ONE-BRANCH.                                             00084500
084600     IF BRN-TAB-ID(WS-IX) = TRN-GROUP-BRANCH-ID                   00084600
084700         MOVE WS-IX TO WS-FOUND-IX                                00084700
084800     END-IF.                                                      00084800
084900*                                                                 00084900
085000 610-FIND-PRODUCT.                                                00085000
085100     MOVE 0 TO WS-FOUND-IX.                                       00085100
085200     MOVE 'N' TO WS-PRODUCT-FOUND-SW.                             00085200
085300     PERFORM 611-SCAN-ONE-PRODUCT                                 00085300
085400         VARYING WS-IX FROM 1 BY 1                                00085400
085500         UNTIL WS-IX > PRD-TABLE-COUNT.                           00085500
085600     IF WS-FOUND-IX > 0                                           00085600
085700         MOVE 'Y' TO WS-PRODUCT-FOUND-SW                          00085700
085800     END-IF.                                                      00085800
085900*                                                                 00085900
086000 611-SCAN-ONE-PRODUCT.                                            00086000
086100     IF PRD-TAB-PROD-ID(WS-IX) = WS-LOOKUP-PROD-ID                00086100
086200         MOVE WS-IX TO WS-FOUND-IX                                00086200
086300     END-IF.                                                      00086300
086400*                                                                 00086400
086500 620-FIND-CUSTOMER.                                               00086500
086600     MOVE 0 TO WS-FOUND-IX.                                       00086600
086700     MOVE 'N' TO WS-CUSTOMER-FOUND-SW.                            00086700
086800     PERFORM 621-SCAN-ONE-CUSTOMER                                00086800
086900         VARYING WS-IX FROM 1 BY 1                                00086900
087000         UNTIL WS-IX > CST-TABLE-COUNT.                           00087000
087100     IF WS-FOUND-IX > 0                                           00087100
087200         MOVE 'Y' TO WS-CUSTOMER-FOUND-SW                         00087200
087300     END-IF.                                                      00087300
087400*                                                                 00087400
087500 621-SCAN-ONE-CUSTOMER.                                           00087500
087600     IF CST-TAB-CUST-ID(WS-IX) = TRN-GROUP-CUST-ID                00087600
087700         MOVE WS-IX TO WS-FOUND-IX                                00087700
087800     END-IF.                                                      00087800
087900*                                                                 00087900
088000 630-FIND-INVOICE-LINE.                                           00088000
088100*    LOOKS FOR WS-LOOKUP-INV-NO / WS-LOOKUP-PROD-ID ON ANY        00088100
088200*    INVOICE (PRIOR RUNS OR THIS RUN).  USED BY RETURN            00088200
088300*    VALIDATION TO CONFIRM THE PRODUCT WAS ON THE INVOICE.        00088300
088400     MOVE 0 TO WS-FOUND-IX.                                       00088400
088500     MOVE 'N' TO WS-ON-INVOICE-SW.                                00088500
088600     PERFORM 631-SCAN-ONE-INVOICE-LINE                            00088600
088700         VARYING WS-IX FROM 1 BY 1                                00088700
088800         UNTIL WS-IX > INV-TABLE-COUNT.                           00088800
088900     IF WS-FOUND-IX > 0                                           00088900
089000         MOVE 'Y' TO WS-ON-INVOICE-SW                             00089000
089100     END-IF.                                                      00089100
089200*                                                                 00089200
089300 631-SCAN-ONE-INVOICE-LINE.                                       00089300
089400     IF INV-TAB-NUMBER(WS-IX)  = WS-LOOKUP-INV-NO                 00089400
089500        AND INV-TAB-PROD-ID(WS-IX) = WS-LOOKUP-PROD-ID            00089500
089600         MOVE WS-IX TO WS-FOUND-IX                                00089600
089700     END-IF.                                                      00089700
089800*                                                                 00089800
089900 640-FIND-INVOICE-BY-NUMBER.                                      00089900
090000*    LOOKS FOR WS-LOOKUP-INV-NO AMONG INVOICES POSTED THIS RUN    00090000
090100*    (USED BY 320-CANCEL-INVOICE-GROUP - CANCEL IS SCOPED TO      00090100
090200*    THIS RUN ONLY - THIS PROGRAM CARRIES NO PRIOR-RUN CANCEL     00090200
090300*    HISTORY).                                                    00090300
090400     MOVE 0 TO WS-FOUND-IX.                                       00090400
090500     MOVE 'N' TO WS-INVOICE-FOUND-SW.                             00090500
090600     PERFORM 641-SCAN-ONE-INVOICE-NUMBER                          00090600
090700         VARYING WS-IX FROM 1 BY 1                                00090700
090800         UNTIL WS-IX > INV-TABLE-COUNT.                           00090800
090900     IF WS-FOUND-IX > 0                                           00090900
091000         MOVE 'Y' TO WS-INVOICE-FOUND-SW                          00091000
091100     END-IF.                                                      00091100
091200*                                                                 00091200
091300 641-SCAN-ONE-INVOICE-NUMBER.                                     00091300
091400     IF INV-TAB-NUMBER(WS-IX) = WS-LOOKUP-INV-NO                  00091400
091500        AND WS-INV-TAB-THIS-RUN(WS-IX) = 'Y'                      00091500
091600         MOVE WS-IX TO WS-FOUND-IX                                00091600
091700     END-IF.                                                      00091700
091800*                                                                 00091800
091900 650-FIND-RETURN-BY-NUMBER.                                       00091900
092000     MOVE 0 TO WS-FOUND-IX.                                       00092000
092100     MOVE 'N' TO WS-RETURN-FOUND-SW.                              00092100
092200     PERFORM 651-SCAN-ONE-RETURN-NUMBER                           00092200
092300         VARYING WS-IX FROM 1 BY 1                                00092300
092400         UNTIL WS-IX > RET-TABLE-COUNT.                           00092400
092500     IF WS-FOUND-IX > 0                                           00092500
092600         MOVE 'Y' TO WS-RETURN-FOUND-SW                           00092600
092700     END-IF.                                                      00092700
092800*                                                                 00092800
092900 651-SCAN-ONE-RETURN-NUMBER.                                      00092900
093000     IF RET-TAB-NUMBER(WS-IX) = WS-LOOKUP-RET-NO                  00093000
093100         MOVE WS-IX TO WS-FOUND-IX                                00093100
093200     END-IF.                                                      00093200
093300*                                                                 00093300
093400****************************************************************  00093400
093500*   300-PROCESS-INVOICE-GROUP THRU 322 - INVOICE POSTING ENGINE   00093500
093600****************************************************************  00093600
093700 300-PROCESS-INVOICE-GROUP.                                       00093700
093800     PERFORM 301-VALIDATE-INVOICE-GROUP THRU 301-EXIT.            00093800
093900     IF WS-GROUP-REJECTED-SW = 'Y'                                00093900
094000         PERFORM 890-REJECT-GROUP                                 00094000
094100     ELSE                                                         00094100
094200         PERFORM 310-ASSIGN-INVOICE-NUMBER                        00094200
094300         MOVE INV-TABLE-COUNT TO WS-INV-FIRST-LINE-IX             00094300
094400         ADD 1 TO WS-INV-FIRST-LINE-IX                            00094400
094500         MOVE 0 TO WS-INV-SUBTOTAL-WORK WS-INV-TOTAL-WORK         00094500
094600         MOVE 0 TO WS-LINE-IX                                     00094600
094700         PERFORM 315-POST-ONE-INVOICE-LINE                        00094700
094800             VARYING WS-LINE-IX FROM 1 BY 1                       00094800
094900             UNTIL WS-LINE-IX > TRN-GROUP-LINE-COUNT              00094900
095000         PERFORM 316-BACKFILL-INVOICE-TOTALS                      00095000
095100         MOVE 'Invoice posted' TO WS-REJECT-REASON                00095100
095200         MOVE 'INVOICE-CREATED' TO WS-AUD-ACTION-CODE             00095200
095300         PERFORM 900-WRITE-AUDIT                                  00095300
095400     END-IF.                                                      00095400
095500*                                                                 00095500
095600****************************************************************  00095600
095700*   301-VALIDATE-INVOICE-GROUP THRU 301-EXIT - BRANCH, CUSTOMER   00095700
095800*   AND LINE CHECKS, EACH FAILURE DROPPING STRAIGHT TO 301-EXIT   00095800
095900*   (INIT-0177 - RANGE REWRITTEN TO THE SHOP'S USUAL EARLY-EXIT   00095900
096000*   STYLE INSTEAD OF NESTED IFS).                                 00096000
096100****************************************************************  00096100
096200 301-VALIDATE-INVOICE-GROUP.                                      00096200
096300     MOVE 'N' TO WS-GROUP-REJECTED-SW.                            00096300
096400     PERFORM 600-FIND-BRANCH.                                     00096400
096500     IF NOT BRANCH-WAS-FOUND                                      00096500
096600         MOVE 'Branch not found' TO WS-REJECT-REASON              00096600
096700         MOVE 'Y' TO WS-GROUP-REJECTED-SW                         00096700
096800         GO TO 301-EXIT                                           00096800
096900     END-IF.                                                      00096900
097000     PERFORM 620-FIND-CUSTOMER.                                   00097000
097100     IF NOT CUSTOMER-WAS-FOUND                                    00097100
097200         MOVE 'Customer not found' TO WS-REJECT-REASON            00097200
097300         MOVE 'Y' TO WS-GROUP-REJECTED-SW                         00097300
097400         GO TO 301-EXIT                                           00097400
097500     END-IF.                                                      00097500
097600     MOVE 0 TO WS-LINE-IX.                                        00097600
097700     PERFORM 302-VALIDATE-ONE-INVOICE-LINE                        00097700
097800         VARYING WS-LINE-IX FROM 1 BY 1                           00097800
097900         UNTIL WS-LINE-IX > TRN-GROUP-LINE-COUNT                  00097900
098000             OR WS-GROUP-REJECTED-SW = 'Y'.                       00098000
098100 301-EXIT.                                                        00098100
098200     EXIT.                                                        00098200
098300*                                                                 00098300
098400 302-VALIDATE-ONE-INVOICE-LINE.                                   00098400
098500     MOVE TRN-GRP-PROD-ID(WS-LINE-IX) TO WS-LOOKUP-PROD-ID.       00098500
098600     PERFORM 610-FIND-PRODUCT.                                    00098600
098700     IF NOT PRODUCT-WAS-FOUND                                     00098700
098800         MOVE 'Product not found' TO WS-REJECT-REASON             00098800
098900         MOVE 'Y' TO WS-GROUP-REJECTED-SW                         00098900
099000     ELSE                                                         00099000
099100         IF PRD-TAB-STOCK-QTY(WS-FOUND-IX)                        00099100
099200               < TRN-GRP-QUANTITY(WS-LINE-IX)                     00099200
099300             MOVE 'Insufficient stock' TO WS-REJECT-REASON        00099300
099400             MOVE 'Y' TO WS-GROUP-REJECTED-SW                     00099400
099500         END-IF                                                   00099500
099600     END-IF.                                                      00099600
099700*                                                                 00099700
099800 310-ASSIGN-INVOICE-NUMBER.                                       00099800
099900*    FORMAT:  <PFX3>-<YYYYMMDD>-<SEQ>   EXAMPLE MAI-20260809-0007.00099900
100000*    PFX3 IS THE FIRST THREE CHARACTERS OF THE BRANCH NAME,       00100000
100100*    UPPER-CASED.  SEQ IS KEPT PER-BRANCH IN BRN-TAB-INV-SEQ AND  00100100
100200*    RESTARTS AT 1 EACH RUN, AS BILPOST LOADS BRNCHMST FRESH      00100200
100300*    EVERY RUN AND HOLDS NO CARRIED-FORWARD SEQUENCE.             00100300
100400     ADD 1 TO BRN-TAB-INV-SEQ(WS-FOUND-IX).                       00100400
100500     MOVE BRN-TAB-NAME(WS-FOUND-IX) TO WS-BRANCH-NAME-FULL.       00100500
100600     INSPECT WS-BRANCH-NAME-FULL                                  00100600
100700         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  00100700
100800                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 00100800
100900     MOVE SPACES TO WS-DOC-NUMBER-TEXT.                           00100900
101000     STRING WS-BRANCH-NAME-PFX DELIMITED BY SIZE                  00101000
101100            '-' DELIMITED BY SIZE                                 00101100
101200            WS-RUN-DATE DELIMITED BY SIZE                         00101200
101300            '-' DELIMITED BY SIZE                                 00101300
101400            BRN-TAB-INV-SEQ(WS-FOUND-IX) DELIMITED BY SIZE        00101400
101500         INTO WS-DOC-NUMBER-TEXT.                                 00101500
101600     MOVE WS-DOC-NUMBER-TEXT TO TRN-GROUP-INVOICE-NO.             00101600
101700*                                                                 00101700
101800 315-POST-ONE-INVOICE-LINE.                                       00101800
101900     MOVE 'I' TO WS-PL-TRAN-TYPE.                                 00101900
102000     MOVE TRN-GRP-QUANTITY(WS-LINE-IX)      TO WS-PL-QUANTITY.    00102000
102100     MOVE PRD-TAB-PRICE(WS-FOUND-IX)        TO WS-PL-UNIT-PRICE.  00102100
102200     MOVE TRN-GRP-DISCOUNT-PCT(WS-LINE-IX)  TO WS-PL-DISCOUNT-PCT.00102200
102300     CALL 'BILPRICE' USING WS-PRICE-LINK-AREA.                    00102300
102400     SUBTRACT TRN-GRP-QUANTITY(WS-LINE-IX)                        00102400
102500         FROM PRD-TAB-STOCK-QTY(WS-FOUND-IX).                     00102500
102600     ADD 1 TO INV-TABLE-COUNT.                                    00102600
102700     MOVE TRN-GROUP-INVOICE-NO TO INV-TAB-NUMBER(INV-TABLE-COUNT).00102700
102800     MOVE TRN-GROUP-DATE       TO INV-TAB-DATE(INV-TABLE-COUNT).  00102800
102900     MOVE TRN-GROUP-BRANCH-ID  TO                                 00102900
103000         INV-TAB-BRANCH-ID(INV-TABLE-COUNT).                      00103000
103100     MOVE TRN-GROUP-CUST-ID    TO                                 00103100
103200         INV-TAB-CUST-ID(INV-TABLE-COUNT).                        00103200
103300     MOVE TRN-GRP-PROD-ID(WS-LINE-IX) TO                          00103300
103400         INV-TAB-PROD-ID(INV-TABLE-COUNT).                        00103400
103500     MOVE TRN-GRP-QUANTITY(WS-LINE-IX) TO                         00103500
103600         INV-TAB-QUANTITY(INV-TABLE-COUNT).                       00103600
103700     MOVE WS-PL-UNIT-PRICE     TO                                 00103700
103800         INV-TAB-UNIT-PRICE(INV-TABLE-COUNT).                     00103800
103900     MOVE WS-PL-DISC-AMT       TO                                 00103900
104000         INV-TAB-DISC-AMT(INV-TABLE-COUNT).                       00104000
104100     MOVE WS-PL-VAT-AMT        TO                                 00104100
104200         INV-TAB-TAX-AMT(INV-TABLE-COUNT).                        00104200
104300     MOVE WS-PL-LINE-TOTAL     TO                                 00104300
104400         INV-TAB-LINE-TOTAL(INV-TABLE-COUNT).                     00104400
104500     MOVE 0                    TO                                 00104500
104600         INV-TAB-SUBTOTAL(INV-TABLE-COUNT).                       00104600
104700     MOVE 0                    TO                                 00104700
104800         INV-TAB-TOTAL-AMT(INV-TABLE-COUNT).                      00104800
104900     MOVE 'P'                  TO                                 00104900
105000         INV-TAB-PAY-STATUS(INV-TABLE-COUNT).                     00105000
105100     MOVE 'Y'                  TO                                 00105100
105200         WS-INV-TAB-THIS-RUN(INV-TABLE-COUNT).                    00105200
105300     ADD WS-PL-GROSS-AMT  TO WS-INV-SUBTOTAL-WORK.                00105300
105400     ADD WS-PL-LINE-TOTAL TO WS-INV-TOTAL-WORK.                   00105400
105500*                                                                 00105500
105600****************************************************************  00105600
105700*   316-BACKFILL-INVOICE-TOTALS THRU 317 - ONCE ALL LINES OF THE  00105700
105800*   GROUP ARE POSTED AND THE INVOICE-WIDE SUBTOTAL/TOTAL ARE      00105800
105900*   KNOWN, GOES BACK OVER THE ROWS JUST WRITTEN SO EVERY INVOUT   00105900
106000*   LINE FOR THIS INVOICE CARRIES THE SAME SUBTOTAL/TOTAL         00106000
106100*   (RECORD LAYOUT RULE - AUDIT FINDING 06-014 FOLLOW-UP).        00106100
106200****************************************************************  00106200
106300 316-BACKFILL-INVOICE-TOTALS.                                     00106300
106400     PERFORM 317-BACKFILL-ONE-INVOICE-LINE                        00106400
106500         VARYING WS-IX FROM WS-INV-FIRST-LINE-IX BY 1             00106500
106600         UNTIL WS-IX > INV-TABLE-COUNT.                           00106600
106700*                                                                 00106700
106800 317-BACKFILL-ONE-INVOICE-LINE.                                   00106800
106900     MOVE WS-INV-SUBTOTAL-WORK TO INV-TAB-SUBTOTAL(WS-IX).        00106900
107000     MOVE WS-INV-TOTAL-WORK    TO INV-TAB-TOTAL-AMT(WS-IX).       00107000
107100*                                                                 00107100
107200 320-CANCEL-INVOICE-GROUP.                                        00107200
107300     MOVE TRN-GROUP-INVOICE-NO TO WS-LOOKUP-INV-NO.               00107300
107400     PERFORM 640-FIND-INVOICE-BY-NUMBER.                          00107400
107500     IF NOT INVOICE-WAS-FOUND                                     00107500
107600         MOVE 'Invoice not found this run' TO WS-REJECT-REASON    00107600
107700         PERFORM 890-REJECT-GROUP                                 00107700
107800     ELSE                                                         00107800
107900         IF INV-TAB-PAY-STATUS(WS-FOUND-IX) NOT = 'P'             00107900
108000             MOVE 'Invoice already cancelled' TO WS-REJECT-REASON 00108000
108100             PERFORM 890-REJECT-GROUP                             00108100
108200         ELSE                                                     00108200
108300             PERFORM 321-CANCEL-ALL-INVOICE-LINES                 00108300
108400             MOVE 'Invoice cancelled' TO WS-REJECT-REASON         00108400
108500             MOVE 'INVOICE-CANCELLED' TO WS-AUD-ACTION-CODE       00108500
108600             PERFORM 900-WRITE-AUDIT                              00108600
108700         END-IF                                                   00108700
108800     END-IF.                                                      00108800
108900*                                                                 00108900
109000 321-CANCEL-ALL-INVOICE-LINES.                                    00109000
109100     MOVE 0 TO WS-IX.                                             00109100
109200     PERFORM 322-CANCEL-ONE-INVOICE-LINE                          00109200
109300         VARYING WS-IX FROM 1 BY 1                                00109300
109400         UNTIL WS-IX > INV-TABLE-COUNT.                           00109400
109500*                                                                 00109500
109600 322-CANCEL-ONE-INVOICE-LINE.                                     00109600
109700     IF INV-TAB-NUMBER(WS-IX) = WS-LOOKUP-INV-NO                  00109700
109800        AND WS-INV-TAB-THIS-RUN(WS-IX) = 'Y'                      00109800
109900         MOVE 'C' TO INV-TAB-PAY-STATUS(WS-IX)                    00109900
110000         MOVE INV-TAB-PROD-ID(WS-IX) TO WS-LOOKUP-PROD-ID         00110000
110100         PERFORM 610-FIND-PRODUCT                                 00110100
110200         IF PRODUCT-WAS-FOUND                                     00110200
110300             ADD INV-TAB-QUANTITY(WS-IX)                          00110300
110400                 TO PRD-TAB-STOCK-QTY(WS-FOUND-IX)                00110400
110500         END-IF                                                   00110500
110600     END-IF.                                                      00110600
110700*                                                                 00110700
110800****************************************************************  00110800
110900*   400-PROCESS-RETURN-GROUP THRU 420 - RETURN POSTING ENGINE     00110900
111000****************************************************************  00111000
111100 400-PROCESS-RETURN-GROUP.                                        00111100
111200     PERFORM 401-VALIDATE-RETURN-GROUP THRU 401-EXIT.             00111200
111300     IF WS-GROUP-REJECTED-SW = 'Y'                                00111300
111400         PERFORM 890-REJECT-GROUP                                 00111400
111500     ELSE                                                         00111500
111600         PERFORM 410-ASSIGN-RETURN-NUMBER                         00111600
111700         MOVE 0 TO WS-LINE-IX                                     00111700
111800         PERFORM 415-POST-ONE-RETURN-LINE                         00111800
111900             VARYING WS-LINE-IX FROM 1 BY 1                       00111900
112000             UNTIL WS-LINE-IX > TRN-GROUP-LINE-COUNT              00112000
112100         MOVE 'Return posted' TO WS-REJECT-REASON                 00112100
112200         MOVE 'RETURN-CREATED' TO WS-AUD-ACTION-CODE              00112200
112300         PERFORM 900-WRITE-AUDIT                                  00112300
112400     END-IF.                                                      00112400
112500*                                                                 00112500
112600****************************************************************  00112600
112700*   401-VALIDATE-RETURN-GROUP THRU 401-EXIT - SAME EARLY-EXIT     00112700
112800*   RANGE STYLE AS 301 ABOVE.                                     00112800
112900****************************************************************  00112900
113000 401-VALIDATE-RETURN-GROUP.                                       00113000
113100     MOVE 'N' TO WS-GROUP-REJECTED-SW.                            00113100
113200     PERFORM 600-FIND-BRANCH.                                     00113200
113300     IF NOT BRANCH-WAS-FOUND                                      00113300
113400         MOVE 'Branch not found' TO WS-REJECT-REASON              00113400
113500         MOVE 'Y' TO WS-GROUP-REJECTED-SW                         00113500
113600         GO TO 401-EXIT                                           00113600
113700     END-IF.                                                      00113700
113800     MOVE TRN-GROUP-INVOICE-NO TO WS-LOOKUP-INV-NO.               00113800
113900     MOVE 0 TO WS-LINE-IX.                                        00113900
114000     PERFORM 402-VALIDATE-ONE-RETURN-LINE                         00114000
114100         VARYING WS-LINE-IX FROM 1 BY 1                           00114100
114200         UNTIL WS-LINE-IX > TRN-GROUP-LINE-COUNT                  00114200
114300             OR WS-GROUP-REJECTED-SW = 'Y'.                       00114300
114400 401-EXIT.                                                        00114400
114500     EXIT.                                                        00114500
114600*                                                                 00114600
114700 402-VALIDATE-ONE-RETURN-LINE.                                    00114700
114800     MOVE TRN-GRP-PROD-ID(WS-LINE-IX) TO WS-LOOKUP-PROD-ID.       00114800
114900     PERFORM 630-FIND-INVOICE-LINE.                               00114900
115000     IF NOT PRODUCT-WAS-ON-INVOICE                                00115000
115100         MOVE 'Product not on original invoice'                   00115100
115200             TO WS-REJECT-REASON                                  00115200
115300         MOVE 'Y' TO WS-GROUP-REJECTED-SW                         00115300
115400     ELSE                                                         00115400
115500         PERFORM 610-FIND-PRODUCT                                 00115500
115600         IF NOT PRODUCT-WAS-FOUND                                 00115600
115700             MOVE 'Product not found' TO WS-REJECT-REASON         00115700
115800             MOVE 'Y' TO WS-GROUP-REJECTED-SW                     00115800
115900         END-IF                                                   00115900
116000     END-IF.                                                      00116000
116100*                                                                 00116100
116200 410-ASSIGN-RETURN-NUMBER.                                        00116200
116300*    FORMAT:  RET-<PFX3>-<YYYYMMDD>-<SEQ>  EXAMPLE                00116300
116400*    RET-MAI-20260809-0002.  PFX3 IS THE FIRST THREE CHARACTERS   00116400
116500*    OF THE BRANCH NAME, UPPER-CASED.  SEQ KEPT PER-BRANCH IN     00116500
116600*    BRN-TAB-RET-SEQ, RESTARTS AT 1 EACH RUN.                     00116600
116700     ADD 1 TO BRN-TAB-RET-SEQ(WS-FOUND-IX).                       00116700
116800     MOVE BRN-TAB-NAME(WS-FOUND-IX) TO WS-BRANCH-NAME-FULL.       00116800
116900     INSPECT WS-BRANCH-NAME-FULL                                  00116900
117000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  00117000
117100                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 00117100
117200     MOVE SPACES TO WS-DOC-NUMBER-TEXT.                           00117200
117300     STRING 'RET-' DELIMITED BY SIZE                              00117300
117400            WS-BRANCH-NAME-PFX DELIMITED BY SIZE                  00117400
117500            '-' DELIMITED BY SIZE                                 00117500
117600            WS-RUN-DATE DELIMITED BY SIZE                         00117600
117700            '-' DELIMITED BY SIZE                                 00117700
117800            BRN-TAB-RET-SEQ(WS-FOUND-IX) DELIMITED BY SIZE        00117800
117900         INTO WS-DOC-NUMBER-TEXT.                                 00117900
118000     MOVE WS-DOC-NUMBER-TEXT TO WS-LOOKUP-RET-NO.                 00118000
118100*                                                                 00118100
118200 415-POST-ONE-RETURN-LINE.                                        00118200
118300     MOVE TRN-GRP-PROD-ID(WS-LINE-IX) TO WS-LOOKUP-PROD-ID.       00118300
118400     PERFORM 610-FIND-PRODUCT.                                    00118400
118500     MOVE 'R' TO WS-PL-TRAN-TYPE.                                 00118500
118600     MOVE TRN-GRP-QUANTITY(WS-LINE-IX)  TO WS-PL-QUANTITY.        00118600
118700     MOVE PRD-TAB-PRICE(WS-FOUND-IX)    TO WS-PL-UNIT-PRICE.      00118700
118800     MOVE 0                             TO WS-PL-DISCOUNT-PCT.    00118800
118900     CALL 'BILPRICE' USING WS-PRICE-LINK-AREA.                    00118900
119000     ADD TRN-GRP-QUANTITY(WS-LINE-IX)                             00119000
119100         TO PRD-TAB-STOCK-QTY(WS-FOUND-IX).                       00119100
119200     ADD 1 TO RET-TABLE-COUNT.                                    00119200
119300     MOVE WS-LOOKUP-RET-NO     TO RET-TAB-NUMBER(RET-TABLE-COUNT).00119300
119400     MOVE TRN-GROUP-INVOICE-NO TO                                 00119400
119500         RET-TAB-INVOICE-NO(RET-TABLE-COUNT).                     00119500
119600     MOVE TRN-GROUP-DATE       TO RET-TAB-DATE(RET-TABLE-COUNT).  00119600
119700     MOVE TRN-GROUP-BRANCH-ID  TO                                 00119700
119800         RET-TAB-BRANCH-ID(RET-TABLE-COUNT).                      00119800
119900     MOVE TRN-GROUP-CUST-ID    TO                                 00119900
120000         RET-TAB-CUST-ID(RET-TABLE-COUNT).                        00120000
120100     MOVE TRN-GRP-PROD-ID(WS-LINE-IX) TO                          00120100
120200         RET-TAB-PROD-ID(RET-TABLE-COUNT).                        00120200
120300     MOVE TRN-GRP-QUANTITY(WS-LINE-IX) TO                         00120300
120400         RET-TAB-QUANTITY(RET-TABLE-COUNT).                       00120400
120500     MOVE WS-PL-UNIT-PRICE     TO                                 00120500
120600         RET-TAB-UNIT-PRICE(RET-TABLE-COUNT).                     00120600
120700     MOVE WS-PL-LINE-TOTAL     TO                                 00120700
120800         RET-TAB-LINE-TOTAL(RET-TABLE-COUNT).                     00120800
120900     MOVE WS-PL-LINE-TOTAL     TO                                 00120900
121000         RET-TAB-TOTAL-AMT(RET-TABLE-COUNT).                      00121000
121100     MOVE 'P'                  TO RET-TAB-STATUS(RET-TABLE-COUNT).00121100
121200     MOVE TRN-GRP-REASON(WS-LINE-IX) TO                           00121200
121300         RET-TAB-REASON(RET-TABLE-COUNT).                         00121300
121400*                                                                 00121400
121500 420-CANCEL-RETURN-GROUP.                                         00121500
121600     MOVE TRN-GROUP-INVOICE-NO TO WS-LOOKUP-RET-NO.               00121600
121700     PERFORM 650-FIND-RETURN-BY-NUMBER.                           00121700
121800     IF NOT RETURN-WAS-FOUND                                      00121800
121900         MOVE 'Return not found this run' TO WS-REJECT-REASON     00121900
122000         PERFORM 890-REJECT-GROUP                                 00122000
122100     ELSE                                                         00122100
122200         IF RET-TAB-STATUS(WS-FOUND-IX) NOT = 'P'                 00122200
122300             MOVE 'Return already cancelled' TO WS-REJECT-REASON  00122300
122400             PERFORM 890-REJECT-GROUP                             00122400
122500         ELSE                                                     00122500
122600             MOVE 'C' TO RET-TAB-STATUS(WS-FOUND-IX)              00122600
122700             MOVE RET-TAB-PROD-ID(WS-FOUND-IX) TO                 00122700
122800                 WS-LOOKUP-PROD-ID                                00122800
122900             PERFORM 610-FIND-PRODUCT                             00122900
123000             IF PRODUCT-WAS-FOUND                                 00123000
123100                 SUBTRACT RET-TAB-QUANTITY(WS-FOUND-IX)           00123100
123200                     FROM PRD-TAB-STOCK-QTY(WS-FOUND-IX)          00123200
123300             END-IF                                               00123300
123400             MOVE 'Return cancelled' TO WS-REJECT-REASON          00123400
123500             MOVE 'RETURN-CANCELLED' TO WS-AUD-ACTION-CODE        00123500
123600             PERFORM 900-WRITE-AUDIT                              00123600
123700         END-IF                                                   00123700
123800     END-IF.                                                      00123800
123900*                                                                 00123900
124000****************************************************************  00124000
124100*   500-PROCESS-STOCK-GROUP - STOCK ADJUSTMENT SERVICE            00124100
124200****************************************************************  00124200
124300 500-PROCESS-STOCK-GROUP.                                         00124300
124400     MOVE 'N' TO WS-GROUP-REJECTED-SW.                            00124400
124500     PERFORM 600-FIND-BRANCH.                                     00124500
124600     IF NOT BRANCH-WAS-FOUND                                      00124600
124700         MOVE 'Branch not found' TO WS-REJECT-REASON              00124700
124800         MOVE 'Y' TO WS-GROUP-REJECTED-SW                         00124800
124900     END-IF.                                                      00124900
125000     IF WS-GROUP-REJECTED-SW = 'N'                                00125000
125100         MOVE TRN-GRP-PROD-ID(1) TO WS-LOOKUP-PROD-ID             00125100
125200         PERFORM 610-FIND-PRODUCT                                 00125200
125300         IF NOT PRODUCT-WAS-FOUND                                 00125300
125400             MOVE 'Product not found' TO WS-REJECT-REASON         00125400
125500             MOVE 'Y' TO WS-GROUP-REJECTED-SW                     00125500
125600         END-IF                                                   00125600
125700     END-IF.                                                      00125700
125800     IF WS-GROUP-REJECTED-SW = 'N'                                00125800
125900         COMPUTE WS-NEW-STOCK-QTY =                               00125900
126000             PRD-TAB-STOCK-QTY(WS-FOUND-IX) + TRN-GRP-QUANTITY(1) 00126000
126100         IF WS-NEW-STOCK-QTY < 0                                  00126100
126200             MOVE 'Insufficient stock' TO WS-REJECT-REASON        00126200
126300             MOVE 'Y' TO WS-GROUP-REJECTED-SW                     00126300
126400         ELSE                                                     00126400
126500             MOVE WS-NEW-STOCK-QTY TO                             00126500
126600                 PRD-TAB-STOCK-QTY(WS-FOUND-IX)                   00126600
126700             MOVE 'Stock adjusted' TO WS-REJECT-REASON            00126700
126800             MOVE 'STOCK-UPDATED' TO WS-AUD-ACTION-CODE           00126800
126900             PERFORM 900-WRITE-AUDIT                              00126900
127000         END-IF                                                   00127000
127100     END-IF.                                                      00127100
127200     IF WS-GROUP-REJECTED-SW = 'Y'                                00127200
127300         PERFORM 890-REJECT-GROUP                                 00127300
127400     END-IF.                                                      00127400
127500*                                                                 00127500
127600****************************************************************  00127600
127700*   890-REJECT-GROUP / 900-WRITE-AUDIT - SHARED AUDIT LOGGING     00127700
127800*   EVERY ACCEPTED OR REJECTED GROUP WRITES ONE AUDITLOG RECORD,  00127800
127900*   SEQUENCE-NUMBERED FROM 1 IN PROCESSING ORDER (INIT-0067).     00127900
128000****************************************************************  00128000
128100 890-REJECT-GROUP.                                                00128100
128200     MOVE 'TXN-REJECTED'     TO WS-AUD-ACTION-CODE.               00128200
128300     PERFORM 900-WRITE-AUDIT.                                     00128300
128400*                                                                 00128400
128500 900-WRITE-AUDIT.                                                 00128500
128600     ADD 1 TO WS-AUD-SEQ-NO.                                      00128600
128700     MOVE SPACES TO AUDIT-LOG-REC.                                00128700
128800     MOVE WS-AUD-SEQ-NO        TO AUD-SEQ.                        00128800
128900     MOVE WS-RUN-DATE          TO AUD-DATE.                       00128900
129000     MOVE WS-AUD-ACTION-CODE   TO AUD-ACTION.                     00129000
129100     MOVE TRN-GROUP-USER-ID    TO AUD-USER-ID.                    00129100
129200     MOVE TRN-GROUP-BRANCH-ID  TO AUD-BRANCH-ID.                  00129200
129300     MOVE WS-REJECT-REASON     TO AUD-DESC.                       00129300
129400     WRITE AUDIT-LOG-REC.                                         00129400
129500     IF WS-AUDITLOG-STATUS NOT = '00'                             00129500
129600         DISPLAY 'ERROR WRITING AUDITLOG. RC: ' WS-AUDITLOG-STATUS00129600
129700     END-IF.                                                      00129700
129800*                                                                 00129800
129900****************************************************************  00129900
130000*   295-WRITE-POSTED-FILES                                        00130000
130100*   DEFERRED UNTIL EVERY BILLTRAN GROUP HAS BEEN PROCESSED, SO A  00130100
130200*   SAME-RUN CANCEL GROUP HAS ALREADY UPDATED THE TABLE ROW'S     00130200
130300*   FINAL STATUS BEFORE THE LINE IS EVER WRITTEN TO INVOUT OR     00130300
130400*   RETOUT.  A SEQUENTIAL FILE CANNOT BE REWRITTEN ONCE WRITTEN,  00130400
130500*   SO THE WRITE ITSELF MUST WAIT (INIT-0058).                    00130500
130600****************************************************************  00130600
130700 295-WRITE-POSTED-FILES.                                          00130700
130800     MOVE 0 TO WS-IX.                                             00130800
130900     PERFORM 296-WRITE-ONE-INVOICE-LINE                           00130900
131000         VARYING WS-IX FROM 1 BY 1                                00131000
131100         UNTIL WS-IX > INV-TABLE-COUNT.                           00131100
131200     MOVE 0 TO WS-IX.                                             00131200
131300     PERFORM 297-WRITE-ONE-RETURN-LINE                            00131300
131400         VARYING WS-IX FROM 1 BY 1                                00131400
131500         UNTIL WS-IX > RET-TABLE-COUNT.                           00131500
131600*                                                                 00131600
131700 296-WRITE-ONE-INVOICE-LINE.                                      00131700
131800     IF WS-INV-TAB-THIS-RUN(WS-IX) = 'Y'                          00131800
131900         MOVE SPACES              TO INV-OUT-REC                  00131900
132000         MOVE INV-TAB-NUMBER(WS-IX)     TO INV-OUT-NUMBER         00132000
132100         MOVE INV-TAB-DATE(WS-IX)       TO INV-OUT-DATE           00132100
132200         MOVE INV-TAB-BRANCH-ID(WS-IX)  TO INV-OUT-BRANCH-ID      00132200
132300         MOVE INV-TAB-CUST-ID(WS-IX)    TO INV-OUT-CUST-ID        00132300
132400         MOVE INV-TAB-PROD-ID(WS-IX)    TO INV-OUT-PROD-ID        00132400
132500         MOVE INV-TAB-QUANTITY(WS-IX)   TO INV-OUT-QUANTITY       00132500
132600         MOVE INV-TAB-UNIT-PRICE(WS-IX) TO INV-OUT-UNIT-PRICE     00132600
132700         MOVE INV-TAB-DISC-AMT(WS-IX)   TO INV-OUT-DISC-AMT       00132700
132800         MOVE INV-TAB-TAX-AMT(WS-IX)    TO INV-OUT-TAX-AMT        00132800
132900         MOVE INV-TAB-LINE-TOTAL(WS-IX) TO INV-OUT-LINE-TOTAL     00132900
133000         MOVE INV-TAB-SUBTOTAL(WS-IX)   TO INV-OUT-SUBTOTAL       00133000
133100         MOVE INV-TAB-TOTAL-AMT(WS-IX)  TO INV-OUT-TOTAL-AMT      00133100
133200         MOVE INV-TAB-PAY-STATUS(WS-IX) TO INV-OUT-PAY-STATUS     00133200
133300         WRITE INV-OUT-REC                                        00133300
133400         IF WS-INVOUT-STATUS NOT = '00'                           00133400
133500             DISPLAY 'ERROR WRITING INVOUT. RC: '                 00133500
133600                     WS-INVOUT-STATUS                             00133600
133700         END-IF                                                   00133700
133800     END-IF.                                                      00133800
133900*                                                                 00133900
134000 297-WRITE-ONE-RETURN-LINE.                                       00134000
134100     MOVE SPACES                  TO RETURN-OUT-REC.              00134100
134200     MOVE RET-TAB-NUMBER(WS-IX)      TO RET-NUMBER.               00134200
134300     MOVE RET-TAB-INVOICE-NO(WS-IX)  TO RET-INVOICE-NO.           00134300
134400     MOVE RET-TAB-DATE(WS-IX)        TO RET-DATE.                 00134400
134500     MOVE RET-TAB-BRANCH-ID(WS-IX)   TO RET-BRANCH-ID.            00134500
134600     MOVE RET-TAB-CUST-ID(WS-IX)     TO RET-CUST-ID.              00134600
134700     MOVE RET-TAB-PROD-ID(WS-IX)     TO RET-PROD-ID.              00134700
134800     MOVE RET-TAB-QUANTITY(WS-IX)    TO RET-QUANTITY.             00134800
134900     MOVE RET-TAB-UNIT-PRICE(WS-IX)  TO RET-UNIT-PRICE.           00134900
135000     MOVE RET-TAB-LINE-TOTAL(WS-IX)  TO RET-LINE-TOTAL.           00135000
135100     MOVE RET-TAB-TOTAL-AMT(WS-IX)   TO RET-TOTAL-AMT.            00135100
135200     MOVE RET-TAB-STATUS(WS-IX)      TO RET-STATUS.               00135200
135300     MOVE RET-TAB-REASON(WS-IX)      TO RET-REASON.               00135300
135400     WRITE RETURN-OUT-REC.                                        00135400
135500     IF WS-RETOUT-STATUS NOT = '00'                               00135500
135600         DISPLAY 'ERROR WRITING RETOUT. RC: ' WS-RETOUT-STATUS    00135600
135700     END-IF.                                                      00135700
135800*                                                                 00135800
135900****************************************************************  00135900
136000*   700-BUILD-REGISTER THRU 720-PRINT-REGISTER                    00136000
136100****************************************************************  00136100
136200 700-BUILD-REGISTER.                                              00136200
136300     MOVE 0 TO WS-IX.                                             00136300
136400     PERFORM 701-ADD-ONE-INVOICE-TO-REGISTER                      00136400
136500         VARYING WS-IX FROM 1 BY 1                                00136500
136600         UNTIL WS-IX > INV-TABLE-COUNT.                           00136600
136700     MOVE 0 TO WS-IX.                                             00136700
136800     PERFORM 702-ADD-ONE-RETURN-TO-REGISTER                       00136800
136900         VARYING WS-IX FROM 1 BY 1                                00136900
137000         UNTIL WS-IX > RET-TABLE-COUNT.                           00137000
137100*                                                                 00137100
137200 701-ADD-ONE-INVOICE-TO-REGISTER.                                 00137200
137300     IF WS-INV-TAB-THIS-RUN(WS-IX) = 'Y'                          00137300
137400         ADD 1 TO REG-TABLE-COUNT                                 00137400
137500         MOVE INV-TAB-BRANCH-ID(WS-IX) TO WS-REG-SORT-BRANCH      00137500
137600         MOVE INV-TAB-NUMBER(WS-IX)    TO WS-REG-SORT-DOCNO       00137600
137700         MOVE WS-REG-SORT-KEY TO                                  00137700
137800             REG-TAB-SORT-KEY(REG-TABLE-COUNT)                    00137800
137900         MOVE INV-TAB-NUMBER(WS-IX) TO                            00137900
138000             REG-TAB-DOC-NUMBER(REG-TABLE-COUNT)                  00138000
138100         MOVE 'INV' TO REG-TAB-DOC-TYPE(REG-TABLE-COUNT)          00138100
138200         MOVE INV-TAB-BRANCH-ID(WS-IX) TO                         00138200
138300             REG-TAB-BRANCH-ID(REG-TABLE-COUNT)                   00138300
138400         MOVE INV-TAB-CUST-ID(WS-IX) TO                           00138400
138500             REG-TAB-CUST-ID(REG-TABLE-COUNT)                     00138500
138600         MOVE INV-TAB-PROD-ID(WS-IX) TO                           00138600
138700             REG-TAB-PROD-ID(REG-TABLE-COUNT)                     00138700
138800         MOVE INV-TAB-QUANTITY(WS-IX) TO                          00138800
138900             REG-TAB-QUANTITY(REG-TABLE-COUNT)                    00138900
139000         MOVE INV-TAB-UNIT-PRICE(WS-IX) TO                        00139000
139100             REG-TAB-UNIT-PRICE(REG-TABLE-COUNT)                  00139100
139200         MOVE INV-TAB-DISC-AMT(WS-IX) TO                          00139200
139300             REG-TAB-DISCOUNT(REG-TABLE-COUNT)                    00139300
139400         MOVE INV-TAB-TAX-AMT(WS-IX) TO                           00139400
139500             REG-TAB-VAT(REG-TABLE-COUNT)                         00139500
139600         MOVE INV-TAB-LINE-TOTAL(WS-IX) TO                        00139600
139700             REG-TAB-LINE-TOTAL(REG-TABLE-COUNT)                  00139700
139800         IF INV-TAB-PAY-STATUS(WS-IX) = 'C'                       00139800
139900             MOVE 'Y' TO REG-TAB-CANCELLED(REG-TABLE-COUNT)       00139900
140000         ELSE                                                     00140000
140100             MOVE 'N' TO REG-TAB-CANCELLED(REG-TABLE-COUNT)       00140100
140200         END-IF                                                   00140200
140300     END-IF.                                                      00140300
140400*                                                                 00140400
140500 702-ADD-ONE-RETURN-TO-REGISTER.                                  00140500
140600     ADD 1 TO REG-TABLE-COUNT.                                    00140600
140700     MOVE RET-TAB-BRANCH-ID(WS-IX) TO WS-REG-SORT-BRANCH.         00140700
140800     MOVE RET-TAB-NUMBER(WS-IX)    TO WS-REG-SORT-DOCNO.          00140800
140900     MOVE WS-REG-SORT-KEY TO                                      00140900
141000         REG-TAB-SORT-KEY(REG-TABLE-COUNT).                       00141000
141100     MOVE RET-TAB-NUMBER(WS-IX) TO                                00141100
141200         REG-TAB-DOC-NUMBER(REG-TABLE-COUNT).                     00141200
141300     MOVE 'RET' TO REG-TAB-DOC-TYPE(REG-TABLE-COUNT).             00141300
141400     MOVE RET-TAB-BRANCH-ID(WS-IX) TO                             00141400
141500         REG-TAB-BRANCH-ID(REG-TABLE-COUNT).                      00141500
141600     MOVE RET-TAB-CUST-ID(WS-IX) TO                               00141600
141700         REG-TAB-CUST-ID(REG-TABLE-COUNT).                        00141700
141800     MOVE RET-TAB-PROD-ID(WS-IX) TO                               00141800
141900         REG-TAB-PROD-ID(REG-TABLE-COUNT).                        00141900
142000     MOVE RET-TAB-QUANTITY(WS-IX) TO                              00142000
142100         REG-TAB-QUANTITY(REG-TABLE-COUNT).                       00142100
142200     MOVE RET-TAB-UNIT-PRICE(WS-IX) TO                            00142200
142300         REG-TAB-UNIT-PRICE(REG-TABLE-COUNT).                     00142300
142400     MOVE 0 TO REG-TAB-DISCOUNT(REG-TABLE-COUNT).                 00142400
142500     MOVE 0 TO REG-TAB-VAT(REG-TABLE-COUNT).                      00142500
142600     MOVE RET-TAB-LINE-TOTAL(WS-IX) TO                            00142600
142700         REG-TAB-LINE-TOTAL(REG-TABLE-COUNT).                     00142700
142800     IF RET-TAB-STATUS(WS-IX) = 'C'                               00142800
142900         MOVE 'Y' TO REG-TAB-CANCELLED(REG-TABLE-COUNT)           00142900
143000     ELSE                                                         00143000
143100         MOVE 'N' TO REG-TAB-CANCELLED(REG-TABLE-COUNT)           00143100
143200     END-IF.                                                      00143200
143300*                                                                 00143300
143400 710-CALL-SORT.                                                   00143400
143500*    BILSORT IS A SMALL INSERTION SORT CALLED WITH THE WORKING    00143500
143600*    KEY ARRAY, SAME CALLING STYLE AS ADSORT1 IN THE SAM FAMILY.  00143600
143700     MOVE REG-TABLE-COUNT TO WS-SL-ARRAY-SIZE.                    00143700
143800     MOVE 0 TO WS-IX.                                             00143800
143900     PERFORM 711-COPY-ONE-KEY-TO-SORT-AREA                        00143900
144000         VARYING WS-IX FROM 1 BY 1                                00144000
144100         UNTIL WS-IX > REG-TABLE-COUNT.                           00144100
144200     CALL 'BILSORT' USING WS-SORT-LINK-AREA.                      00144200
144300     MOVE 0 TO WS-IX.                                             00144300
144400     PERFORM 712-RESEQUENCE-ONE-REGISTER-ROW                      00144400
144500         VARYING WS-IX FROM 1 BY 1                                00144500
144600         UNTIL WS-IX > REG-TABLE-COUNT.                           00144600
144700*                                                                 00144700
144800 711-COPY-ONE-KEY-TO-SORT-AREA.                                   00144800
144900     MOVE REG-TAB-SORT-KEY(WS-IX) TO WS-SL-KEY-ARRAY(WS-IX).      00144900
145000*                                                                 00145000
145100 712-RESEQUENCE-ONE-REGISTER-ROW.                                 00145100
145200*    FINDS THE REGISTER ROW MATCHING THE SORTED KEY ARRAY SLOT    00145200
145300*    AND SWAPS IT INTO POSITION, SAME LINEAR-SCAN TECHNIQUE AS    00145300
145400*    EVERY OTHER TABLE LOOKUP IN THIS PROGRAM.                    00145400
145500     MOVE 0 TO WS-FOUND-IX.                                       00145500
145600     PERFORM 713-SCAN-FOR-SORTED-KEY                              00145600
145700         VARYING WS-JX FROM WS-IX BY 1                            00145700
145800         UNTIL WS-JX > REG-TABLE-COUNT.                           00145800
145900     IF WS-FOUND-IX > 0 AND WS-FOUND-IX NOT = WS-IX               00145900
146000         MOVE REG-TAB-ENTRY(WS-IX)        TO WS-REG-SWAP-ROW      00146000
146100         MOVE REG-TAB-ENTRY(WS-FOUND-IX)  TO REG-TAB-ENTRY(WS-IX) 00146100
146200         MOVE WS-REG-SWAP-ROW             TO                      00146200
146300             REG-TAB-ENTRY(WS-FOUND-IX)                           00146300
146400     END-IF.                                                      00146400
146500*                                                                 00146500
146600 713-SCAN-FOR-SORTED-KEY.                                         00146600
146700     IF WS-FOUND-IX = 0                                           00146700
146800        AND REG-TAB-SORT-KEY(WS-JX) = WS-SL-KEY-ARRAY(WS-IX)      00146800
146900         MOVE WS-JX TO WS-FOUND-IX                                00146900
147000     END-IF.                                                      00147000
147100*                                                                 00147100
147200 720-PRINT-REGISTER.                                              00147200
147300     MOVE 0 TO WS-PAGE-COUNT.                                     00147300
147400     MOVE 0 TO WS-PREV-BRANCH-ID.                                 00147400
147500     MOVE 0 TO WS-BRN-INV-TOTAL WS-BRN-RET-TOTAL WS-BRN-NET-TOTAL.00147500
147600     MOVE 0 TO WS-GRAND-INV-TOTAL WS-GRAND-RET-TOTAL              00147600
147700               WS-GRAND-NET-TOTAL.                                00147700
147800     PERFORM 721-PRINT-TITLE-LINE.                                00147800
147900     MOVE 0 TO WS-IX.                                             00147900
148000     PERFORM 722-PRINT-ONE-REGISTER-ROW                           00148000
148100         VARYING WS-IX FROM 1 BY 1                                00148100
148200         UNTIL WS-IX > REG-TABLE-COUNT.                           00148200
148300     IF WS-PREV-BRANCH-ID NOT = 0                                 00148300
148400         PERFORM 723-PRINT-BRANCH-TOTALS                          00148400
148500     END-IF.                                                      00148500
148600     PERFORM 724-PRINT-GRAND-TOTALS.                              00148600
148700*                                                                 00148700
148800 721-PRINT-TITLE-LINE.                                            00148800
148900     ADD 1 TO WS-PAGE-COUNT.                                      00148900
149000     MOVE WS-RUN-YYYY TO RPT-TITLE-YYYY.                          00149000
149100     MOVE WS-RUN-MM   TO RPT-TITLE-MM.                            00149100
149200     MOVE WS-RUN-DD   TO RPT-TITLE-DD.                            00149200
149300     MOVE WS-PAGE-COUNT TO RPT-TITLE-PAGE.                        00149300
149400     WRITE BILL-RPT-RECORD FROM RPT-TITLE-LINE                    00149400
149500         AFTER ADVANCING PAGE.                                    00149500
149600     WRITE BILL-RPT-RECORD FROM RPT-COLUMN-HDR-LINE               00149600
149700         AFTER ADVANCING 2 LINES.                                 00149700
149800*                                                                 00149800
149900 722-PRINT-ONE-REGISTER-ROW.                                      00149900
150000     MOVE REG-TAB-BRANCH-ID(WS-IX) TO WS-CURRENT-BRANCH-ID.       00150000
150100     IF WS-CURRENT-BRANCH-ID NOT = WS-PREV-BRANCH-ID              00150100
150200         IF WS-PREV-BRANCH-ID NOT = 0                             00150200
150300             PERFORM 723-PRINT-BRANCH-TOTALS                      00150300
150400         END-IF                                                   00150400
150500         PERFORM 725-PRINT-BRANCH-HEADER                          00150500
150600         MOVE WS-CURRENT-BRANCH-ID TO WS-PREV-BRANCH-ID           00150600
150700     END-IF.                                                      00150700
150800     MOVE REG-TAB-DOC-NUMBER(WS-IX)   TO RPT-DTL-DOC-NUMBER.      00150800
150900     MOVE REG-TAB-DOC-TYPE(WS-IX)     TO RPT-DTL-TYPE.            00150900
151000     IF REG-TAB-CANCELLED(WS-IX) = 'Y'                            00151000
151100         IF REG-TAB-DOC-TYPE(WS-IX) = 'INV'                       00151100
151200             MOVE 'INVC' TO RPT-DTL-TYPE                          00151200
151300         ELSE                                                     00151300
151400             MOVE 'RETC' TO RPT-DTL-TYPE                          00151400
151500         END-IF                                                   00151500
151600     END-IF.                                                      00151600
151700     MOVE REG-TAB-CUST-ID(WS-IX)      TO RPT-DTL-CUST-ID.         00151700
151800     MOVE REG-TAB-PROD-ID(WS-IX)      TO RPT-DTL-PROD-ID.         00151800
151900     MOVE REG-TAB-QUANTITY(WS-IX)     TO RPT-DTL-QTY.             00151900
152000     MOVE REG-TAB-UNIT-PRICE(WS-IX)   TO RPT-DTL-UNIT-PRICE.      00152000
152100     MOVE REG-TAB-DISCOUNT(WS-IX)     TO RPT-DTL-DISCOUNT.        00152100
152200     MOVE REG-TAB-VAT(WS-IX)          TO RPT-DTL-VAT.             00152200
152300     MOVE REG-TAB-LINE-TOTAL(WS-IX)   TO RPT-DTL-LINE-TOTAL.      00152300
152400     WRITE BILL-RPT-RECORD FROM RPT-DETAIL-LINE                   00152400
152500         AFTER ADVANCING 1 LINES.                                 00152500
152600     IF REG-TAB-CANCELLED(WS-IX) = 'N'                            00152600
152700         IF REG-TAB-DOC-TYPE(WS-IX) = 'INV'                       00152700
152800             ADD REG-TAB-LINE-TOTAL(WS-IX) TO WS-BRN-INV-TOTAL    00152800
152900             ADD REG-TAB-LINE-TOTAL(WS-IX) TO WS-GRAND-INV-TOTAL  00152900
153000         ELSE                                                     00153000
153100             ADD REG-TAB-LINE-TOTAL(WS-IX) TO WS-BRN-RET-TOTAL    00153100
153200             ADD REG-TAB-LINE-TOTAL(WS-IX) TO WS-GRAND-RET-TOTAL  00153200
153300         END-IF                                                   00153300
153400     END-IF.                                                      00153400
153500*                                                                 00153500
153600 723-PRINT-BRANCH-TOTALS.                                         00153600
153700     COMPUTE WS-BRN-NET-TOTAL =                                   00153700
153800         WS-BRN-INV-TOTAL - WS-BRN-RET-TOTAL.                     00153800
153900     MOVE WS-BRN-INV-TOTAL TO RPT-BRTOT-INV.                      00153900
154000     MOVE WS-BRN-RET-TOTAL TO RPT-BRTOT-RET.                      00154000
154100     MOVE WS-BRN-NET-TOTAL TO RPT-BRTOT-NET.                      00154100
154200     WRITE BILL-RPT-RECORD FROM RPT-BRANCH-TOTAL-LINE             00154200
154300         AFTER ADVANCING 2 LINES.                                 00154300
154400     MOVE 0 TO WS-BRN-INV-TOTAL WS-BRN-RET-TOTAL WS-BRN-NET-TOTAL.00154400
154500*                                                                 00154500
154600 724-PRINT-GRAND-TOTALS.                                          00154600
154700     COMPUTE WS-GRAND-NET-TOTAL =                                 00154700
154800         WS-GRAND-INV-TOTAL - WS-GRAND-RET-TOTAL.                 00154800
154900     MOVE WS-GRAND-INV-TOTAL TO RPT-GRTOT-INV.                    00154900
155000     MOVE WS-GRAND-RET-TOTAL TO RPT-GRTOT-RET.                    00155000
155100     MOVE WS-GRAND-NET-TOTAL TO RPT-GRTOT-NET.                    00155100
155200     WRITE BILL-RPT-RECORD FROM RPT-GRAND-TOTAL-LINE              00155200
155300         AFTER ADVANCING 2 LINES.                                 00155300
155400*                                                                 00155400
155500 725-PRINT-BRANCH-HEADER.                                         00155500
155600     MOVE WS-CURRENT-BRANCH-ID TO TRN-GROUP-BRANCH-ID.            00155600
155700     PERFORM 600-FIND-BRANCH.                                     00155700
155800     MOVE WS-CURRENT-BRANCH-ID TO RPT-BRHDR-ID.                   00155800
155900     IF BRANCH-WAS-FOUND                                          00155900
156000         MOVE BRN-TAB-NAME(WS-FOUND-IX) TO RPT-BRHDR-NAME         00156000
156100     ELSE                                                         00156100
156200         MOVE SPACES TO RPT-BRHDR-NAME                            00156200
156300     END-IF.                                                      00156300
156400     WRITE BILL-RPT-RECORD FROM RPT-BRANCH-HDR-LINE               00156400
156500         AFTER ADVANCING 2 LINES.                                 00156500
156600*                                                                 00156600
156700****************************************************************  00156700
156800*   800-REWRITE-PRODUCT-MASTER                                    00156800
156900****************************************************************  00156900
157000 800-REWRITE-PRODUCT-MASTER.                                      00157000
157100     MOVE 0 TO WS-IX.                                             00157100
157200     PERFORM 801-WRITE-ONE-PRODUCT-RECORD                         00157200
157300         VARYING WS-IX FROM 1 BY 1                                00157300
157400         UNTIL WS-IX > PRD-TABLE-COUNT.                           00157400
157500*                                                                 00157500
157600 801-WRITE-ONE-PRODUCT-RECORD.                                    00157600
157700     MOVE SPACES                    TO PRD-OUT-REC.               00157700
157800     MOVE PRD-TAB-PROD-ID(WS-IX)    TO PRD-OUT-PROD-ID.           00157800
157900     MOVE PRD-TAB-BRANCH-ID(WS-IX)  TO PRD-OUT-BRANCH-ID.         00157900
158000     MOVE PRD-TAB-SKU(WS-IX)        TO PRD-OUT-SKU.               00158000
158100     MOVE PRD-TAB-NAME(WS-IX)       TO PRD-OUT-NAME.              00158100
158200     MOVE PRD-TAB-PRICE(WS-IX)      TO PRD-OUT-PRICE.             00158200
158300     MOVE PRD-TAB-STOCK-QTY(WS-IX)  TO PRD-OUT-STOCK-QTY.         00158300
158400     MOVE PRD-TAB-ACTIVE(WS-IX)     TO PRD-OUT-ACTIVE.            00158400
158500     WRITE PRD-OUT-REC.                                           00158500
158600     IF WS-PRODOUT-STATUS NOT = '00'                              00158600
158700         DISPLAY 'ERROR WRITING PRODOUT. RC: ' WS-PRODOUT-STATUS  00158700
158800     END-IF.                                                      00158800
158900*                                                                 00158900
159000****************************************************************  00159000
159100*   950-OPEN-FILES / 960-CLOSE-FILES                              00159100
159200****************************************************************  00159200
159300 950-OPEN-FILES.                                                  00159300
159400     OPEN INPUT  BRANCH-MASTER-FILE                               00159400
159500     OPEN INPUT  PRODUCT-MASTER-FILE                              00159500
159600     OPEN OUTPUT PRODUCT-OUT-FILE                                 00159600
159700     OPEN INPUT  CUSTOMER-MASTER-FILE                             00159700
159800     OPEN INPUT  TRANSACTION-FILE                                 00159800
159900     OPEN INPUT  PRIOR-INVOICE-FILE                               00159900
160000     OPEN OUTPUT INVOICE-OUT-FILE                                 00160000
160100     OPEN OUTPUT RETURN-OUT-FILE                                  00160100
160200     OPEN OUTPUT AUDIT-LOG-FILE                                   00160200
160300     OPEN OUTPUT BILLING-REPORT-FILE.                             00160300
160400*                                                                 00160400
160500 960-CLOSE-FILES.                                                 00160500
160600     CLOSE BRANCH-MASTER-FILE                                     00160600
160700     CLOSE PRODUCT-MASTER-FILE                                    00160700
160800     CLOSE PRODUCT-OUT-FILE                                       00160800
160900     CLOSE CUSTOMER-MASTER-FILE                                   00160900
161000     CLOSE TRANSACTION-FILE                                       00161000
161100     CLOSE PRIOR-INVOICE-FILE                                     00161100
161200     CLOSE INVOICE-OUT-FILE                                       00161200
161300     CLOSE RETURN-OUT-FILE                                        00161300
161400     CLOSE AUDIT-LOG-FILE                                         00161400
161500     CLOSE BILLING-REPORT-FILE.                                   00161500
161600     DISPLAY 'BILPOST ENDED NORMALLY'.                            00161600
