000100***************************************************************** 00000100
000200* PRODCOPY - PRODUCT MASTER RECORD LAYOUT                         00000200
000300***************************************************************** 00000300
000400* USED BY:                                                        00000400
000500*   BILPOST  - FD PRODUCT-MASTER-FILE (REPLACING PRD-IN)          00000500
000600*            - FD PRODUCT-OUT-FILE    (REPLACING PRD-OUT)         00000600
000700***************************************************************** 00000700
000800*                                                                 00000800
000900 01  :TAG:-REC.                                                   00000900
001000     05  :TAG:-PROD-ID           PIC 9(6).                        00001000
001100     05  :TAG:-BRANCH-ID         PIC 9(4).                        00001100
001200     05  :TAG:-SKU               PIC X(12).                       00001200
001300     05  :TAG:-NAME              PIC X(25).                       00001300
001400     05  :TAG:-PRICE             PIC S9(7)V99.                    00001400
001500     05  :TAG:-STOCK-QTY         PIC S9(7).                       00001500
001600     05  :TAG:-ACTIVE            PIC X(1).                        00001600
001700     05  FILLER                  PIC X(16).                       00001700
