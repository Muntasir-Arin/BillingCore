000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF RIVERGATE RETAIL SYSTEMS       00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  BILPRICE                                              00000500
000600*                                                                 00000600
000700* LINE-LEVEL PRICING SUBROUTINE CALLED BY BILPOST FOR EVERY       00000700
000800* INVOICE AND RETURN LINE.  GIVEN A QUANTITY, UNIT PRICE AND      00000800
000900* DISCOUNT PERCENT, RETURNS THE LINE GROSS, DISCOUNT AMOUNT,      00000900
001000* VAT AMOUNT AND LINE TOTAL.  RETURNS CARRY NO DISCOUNT OR VAT.   00001000
001100*                                                                 00001100
001200* BROKEN OUT OF BILPOST (INIT-0091) SO THE VAT RATE CAN BE        00001200
001300* CHANGED BY FINANCE IN ONE PLACE WITHOUT TOUCHING THE POSTING    00001300
001400* PROGRAM.                                                        00001400
001500****************************************************************  00001500
001600*                        CHANGE LOG                               00001600
001700****************************************************************  00001700
001800* DATE       INIT  REQUEST    DESCRIPTION                         00001800
001900* ---------- ----  ---------- ------------------------------      00001900
002000* 01/15/1993 DKL   INIT-0091  ORIGINAL PROGRAM - PRICING LOGIC    00002000
002100*                              SPLIT OUT OF BILPOST.              00002100
002200* 06/30/1994 RVH   INIT-0104  RETURN-CODE ADDED SO BILPOST CAN    00002200
002300*                              TELL A BAD TRAN-TYPE FROM A GOOD   00002300
002400*                              COMPUTE.                           00002400
002500* 10/18/1995 MTS   INIT-0112  RATE TABLE WIDENED, NO FUNCTIONAL   00002500
002600*                              CHANGE.                            00002600
002700* 12/08/1998 MTS   Y2K-0003   YEAR 2000 REVIEW - NO DATE FIELDS   00002700
002800*                              IN THIS PROGRAM.  NO CHANGE        00002800
002900*                              REQUIRED, SIGNED OFF MTS.          00002900
003000* 05/19/2001 RVH   INIT-0151  VAT RATE CONFIRMED AT 15.00% PER    00003000
003100*                              FINANCE MEMO 2001-04.              00003100
003200* 01/11/2006 DKL   INIT-0177  ROUNDING CONFIRMED AS HALF-UP AT    00003200
003300*                              THE LINE LEVEL, NOT THE INVOICE    00003300
003400*                              LEVEL, PER AUDIT FINDING 06-014.   00003400
003500****************************************************************  00003500
003600*                                                                 00003600
003700 IDENTIFICATION DIVISION.                                         00003700
003800 PROGRAM-ID.    BILPRICE.                                         00003800
003900 AUTHOR.        D K LOMBARDI.                                     00003900
004000 INSTALLATION.  RIVERGATE RETAIL SYSTEMS - BRANCH ACCOUNTING.     00004000
004100 DATE-WRITTEN.  01/15/1993.                                       00004100
004200 DATE-COMPILED.                                                   00004200
004300 SECURITY.      NON-CONFIDENTIAL.                                 00004300
004400*                                                                 00004400
004500 ENVIRONMENT DIVISION.                                            00004500
004600 CONFIGURATION SECTION.                                           00004600
004700 SOURCE-COMPUTER. IBM-370.                                        00004700
004800 OBJECT-COMPUTER. IBM-370.                                        00004800
004900 SPECIAL-NAMES.                                                   00004900
005000     CLASS VALID-PRICE-TRAN-TYPE IS 'I' 'R'.                      00005000
005100*                                                                 00005100
005200****************************************************************  00005200
005300 DATA DIVISION.                                                   00005300
005400 WORKING-STORAGE SECTION.                                         00005400
005500****************************************************************  00005500
005600*                                                                 00005600
005700 01  WS-RATE-TABLE.                                               00005700
005800     05  WS-VAT-RATE             PIC 9(2)V99 VALUE 15.00.         00005800
005900     05  WS-VAT-RATE-BRK REDEFINES WS-VAT-RATE.                   00005900
006000         10  WS-VAT-RATE-WHOLE   PIC 9(2).                        00006000
006100         10  WS-VAT-RATE-FRAC    PIC 9(2).                        00006100
006200     05  WS-MIN-DISCOUNT-PCT     PIC 9(2)V99 VALUE 0.00.          00006200
006300     05  WS-MAX-DISCOUNT-PCT     PIC 9(2)V99 VALUE 99.99.         00006300
006400     05  FILLER                  PIC X(1)    VALUE SPACE.         00006400
006500*                                                                 00006500
006600 01  WS-COMPUTE-WORK COMP.                                        00006600
006700     05  WS-SUCCESS-CODE          PIC S9(4) VALUE 0.              00006700
006800     05  WS-BAD-TRAN-TYPE-CODE    PIC S9(4) VALUE 4.              00006800
006900     05  FILLER                   PIC S9(4) VALUE 0.              00006900
007000*                                                                 00007000
007100 01  WS-COMPUTE-WORK-AMTS.                                        00007100
007200     05  WS-GROSS-WORK           PIC S9(9)V99 VALUE 0.            00007200
007300     05  WS-GROSS-WORK-BRK REDEFINES WS-GROSS-WORK.               00007300
007400         10  FILLER              PIC S9(7).                       00007400
007500         10  WS-GROSS-WORK-DEC   PIC V99.                         00007500
007600     05  WS-DISC-WORK            PIC S9(7)V99 VALUE 0.            00007600
007700     05  WS-DISC-WORK-BRK REDEFINES WS-DISC-WORK.                 00007700
007800         10  FILLER              PIC S9(7).                       00007800
007900         10  WS-DISC-WORK-DEC    PIC V99.                         00007900
008000     05  WS-VAT-BASE-WORK        PIC S9(9)V99 VALUE 0.            00008000
008100     05  WS-VAT-WORK             PIC S9(7)V99 VALUE 0.            00008100
008200     05  FILLER                  PIC X(1)     VALUE SPACE.        00008200
008300*                                                                 00008300
008400****************************************************************  00008400
008500 LINKAGE SECTION.                                                 00008500
008600****************************************************************  00008600
008700*                                                                 00008700
008800 01  LK-PRICE-LINK-AREA.                                          00008800
008900     05  LK-TRAN-TYPE            PIC X(1).                        00008900
009000     05  LK-QUANTITY             PIC S9(5).                       00009000
009100     05  LK-UNIT-PRICE           PIC S9(7)V99.                    00009100
009200     05  LK-DISCOUNT-PCT         PIC 9(2)V99.                     00009200
009300     05  LK-GROSS-AMT            PIC S9(9)V99.                    00009300
009400     05  LK-DISC-AMT             PIC S9(7)V99.                    00009400
009500     05  LK-VAT-AMT              PIC S9(7)V99.                    00009500
009600     05  LK-LINE-TOTAL           PIC S9(9)V99.                    00009600
009700     05  LK-RETURN-CODE COMP     PIC S9(4).                       00009700
009800*                                                                 00009800
009900****************************************************************  00009900
010000 PROCEDURE DIVISION USING LK-PRICE-LINK-AREA.                     00010000
010100****************************************************************  00010100
010200*                                                                 00010200
010300 000-MAIN.                                                        00010300
010400     MOVE 0 TO LK-GROSS-AMT LK-DISC-AMT LK-VAT-AMT LK-LINE-TOTAL. 00010400
010500     EVALUATE LK-TRAN-TYPE                                        00010500
010600         WHEN 'I'                                                 00010600
010700             PERFORM 100-PRICE-INVOICE-LINE                       00010700
010800             MOVE WS-SUCCESS-CODE TO LK-RETURN-CODE               00010800
010900         WHEN 'R'                                                 00010900
011000             PERFORM 200-PRICE-RETURN-LINE                        00011000
011100             MOVE WS-SUCCESS-CODE TO LK-RETURN-CODE               00011100
011200         WHEN OTHER                                               00011200
011300             MOVE WS-BAD-TRAN-TYPE-CODE TO LK-RETURN-CODE         00011300
011400     END-EVALUATE.                                                00011400
011500     GOBACK.                                                      00011500
011600*                                                                 00011600
011700****************************************************************  00011700
011800*   100-PRICE-INVOICE-LINE - GROSS, DISCOUNT, VAT, LINE TOTAL     00011800
011900****************************************************************  00011900
012000 100-PRICE-INVOICE-LINE.                                          00012000
012100     COMPUTE WS-GROSS-WORK ROUNDED =                              00012100
012200         LK-QUANTITY * LK-UNIT-PRICE.                             00012200
012300     COMPUTE WS-DISC-WORK ROUNDED =                               00012300
012400         WS-GROSS-WORK * LK-DISCOUNT-PCT / 100.                   00012400
012500     COMPUTE WS-VAT-BASE-WORK = WS-GROSS-WORK - WS-DISC-WORK.     00012500
012600     COMPUTE WS-VAT-WORK ROUNDED =                                00012600
012700         WS-VAT-BASE-WORK * WS-VAT-RATE / 100.                    00012700
012800     MOVE WS-GROSS-WORK TO LK-GROSS-AMT.                          00012800
012900     MOVE WS-DISC-WORK  TO LK-DISC-AMT.                           00012900
013000     MOVE WS-VAT-WORK   TO LK-VAT-AMT.                            00013000
013100     COMPUTE LK-LINE-TOTAL =                                      00013100
013200         WS-GROSS-WORK - WS-DISC-WORK + WS-VAT-WORK.              00013200
013300*                                                                 00013300
013400****************************************************************  00013400
013500*   200-PRICE-RETURN-LINE - NO DISCOUNT, NO VAT PER FINANCE RULE  00013500
013600****************************************************************  00013600
013700 200-PRICE-RETURN-LINE.                                           00013700
013800     COMPUTE WS-GROSS-WORK ROUNDED =                              00013800
013900         LK-QUANTITY * LK-UNIT-PRICE.                             00013900
014000     MOVE WS-GROSS-WORK TO LK-GROSS-AMT.                          00014000
014100     MOVE 0             TO LK-DISC-AMT.                           00014100
014200     MOVE 0             TO LK-VAT-AMT.                            00014200
014300     MOVE WS-GROSS-WORK TO LK-LINE-TOTAL.                         00014300
