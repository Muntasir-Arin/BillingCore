000100***************************************************************** 00000100
000200* CUSTCOPY - CUSTOMER MASTER RECORD LAYOUT                        00000200
000300***************************************************************** 00000300
000400* USED BY:                                                        00000400
000500*   BILPOST  - FD CUSTOMER-MASTER-FILE (INPUT ONLY - SINGLE USE,  00000500
000600*              SAME CONVENTION AS TRANREC/REFCPY IN THE SAM       00000600
000700*              FAMILY OF PROGRAMS - NO REPLACING REQUIRED).       00000700
000800***************************************************************** 00000800
000900*                                                                 00000900
001000 01  CUSTOMER-MASTER-REC.                                         00001000
001100     05  CUST-ID                 PIC 9(6).                        00001100
001200     05  CUST-BRANCH-ID          PIC 9(4).                        00001200
001300     05  CUST-NAME               PIC X(25).                       00001300
001400     05  CUST-PHONE              PIC X(15).                       00001400
001500     05  CUST-EMAIL              PIC X(30).                       00001500
001600     05  CUST-ACTIVE             PIC X(1).                        00001600
001700     05  FILLER                  PIC X(19).                       00001700
