000100***************************************************************** 00000100
000200* INVOCOPY - POSTED INVOICE LINE RECORD LAYOUT                    00000200
000300***************************************************************** 00000300
000400* ONE RECORD PER POSTED INVOICE LINE.  INVOICE-LEVEL TOTALS ARE   00000400
000500* CARRIED ON EVERY LINE AND ARE IDENTICAL ACROSS THE INVOICE.     00000500
000600***************************************************************** 00000600
000700* USED BY:                                                        00000700
000800*   BILPOST  - FD INVOICE-OUT-FILE      (REPLACING INV-OUT)       00000800
000900*            - FD PRIOR-INVOICE-FILE    (REPLACING INV-IN)        00000900
001000***************************************************************** 00001000
001100*                                                                 00001100
001200 01  :TAG:-REC.                                                   00001200
001300     05  :TAG:-NUMBER            PIC X(16).                       00001300
001400     05  :TAG:-DATE              PIC 9(8).                        00001400
001500     05  :TAG:-BRANCH-ID         PIC 9(4).                        00001500
001600     05  :TAG:-CUST-ID           PIC 9(6).                        00001600
001700     05  :TAG:-PROD-ID           PIC 9(6).                        00001700
001800     05  :TAG:-QUANTITY          PIC 9(5).                        00001800
001900     05  :TAG:-UNIT-PRICE        PIC S9(7)V99.                    00001900
002000     05  :TAG:-DISC-AMT          PIC S9(7)V99.                    00002000
002100     05  :TAG:-TAX-AMT           PIC S9(7)V99.                    00002100
002200     05  :TAG:-LINE-TOTAL        PIC S9(9)V99.                    00002200
002300     05  :TAG:-SUBTOTAL          PIC S9(9)V99.                    00002300
002400     05  :TAG:-TOTAL-AMT         PIC S9(9)V99.                    00002400
002500     05  :TAG:-PAY-STATUS        PIC X(1).                        00002500
002600     05  FILLER                  PIC X(24).                       00002600
