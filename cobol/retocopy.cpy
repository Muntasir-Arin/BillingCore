000100***************************************************************** 00000100
000200* RETOCOPY - POSTED RETURN LINE RECORD LAYOUT                     00000200
000300***************************************************************** 00000300
000400* USED BY:                                                        00000400
000500*   BILPOST  - FD RETURN-OUT-FILE (OUTPUT ONLY - SINGLE USE,      00000500
000600*              NO REPLACING REQUIRED).                            00000600
000700***************************************************************** 00000700
000800*                                                                 00000800
000900 01  RETURN-OUT-REC.                                              00000900
001000     05  RET-NUMBER              PIC X(16).                       00001000
001100     05  RET-INVOICE-NO          PIC X(16).                       00001100
001200     05  RET-DATE                PIC 9(8).                        00001200
001300     05  RET-BRANCH-ID           PIC 9(4).                        00001300
001400     05  RET-CUST-ID             PIC 9(6).                        00001400
001500     05  RET-PROD-ID             PIC 9(6).                        00001500
001600     05  RET-QUANTITY            PIC 9(5).                        00001600
001700     05  RET-UNIT-PRICE          PIC S9(7)V99.                    00001700
001800     05  RET-LINE-TOTAL          PIC S9(9)V99.                    00001800
001900     05  RET-TOTAL-AMT           PIC S9(9)V99.                    00001900
002000     05  RET-STATUS              PIC X(1).                        00002000
002100     05  RET-REASON              PIC X(20).                       00002100
002200     05  FILLER                  PIC X(7).                        00002200
