000100***************************************************************** 00000100
000200* TRANCOPY - BILLING TRANSACTION REQUEST RECORD LAYOUT            00000200
000300***************************************************************** 00000300
000400* ONE RECORD PER TRANSACTION LINE.  LINES SHARING THE SAME        00000400
000500* TRN-REF BELONG TO THE SAME TRANSACTION GROUP AND APPEAR         00000500
000600* CONSECUTIVELY ON THE FILE, HEADER DATA REPEATED ON EACH LINE.   00000600
000700***************************************************************** 00000700
000800* USED BY:                                                        00000800
000900*   BILPOST  - FD TRANSACTION-FILE (INPUT ONLY - SINGLE USE,      00000900
001000*              NO REPLACING REQUIRED).                            00001000
001100***************************************************************** 00001100
001200*                                                                 00001200
001300 01  TRANSACTION-REC.                                             00001300
001400     05  TRN-REF                 PIC 9(8).                        00001400
001500     05  TRN-TYPE                PIC X(1).                        00001500
001600     05  TRN-DATE                PIC 9(8).                        00001600
001700     05  TRN-BRANCH-ID           PIC 9(4).                        00001700
001800     05  TRN-CUST-ID             PIC 9(6).                        00001800
001900     05  TRN-USER-ID             PIC 9(6).                        00001900
002000     05  TRN-INVOICE-NO          PIC X(16).                       00002000
002100     05  TRN-PROD-ID             PIC 9(6).                        00002100
002200     05  TRN-QUANTITY            PIC S9(5).                       00002200
002300     05  TRN-REASON              PIC X(20).                       00002300
002400     05  TRN-DISCOUNT-PCT        PIC 9(2)V99.                     00002400
002500     05  FILLER                  PIC X(16).                       00002500
