000100***************************************************************** 00000100
000200* BRNCCOPY - BRANCH MASTER RECORD LAYOUT                          00000200
000300***************************************************************** 00000300
000400* USED BY:                                                        00000400
000500*   BILPOST  - FD BRANCH-MASTER-FILE (INPUT ONLY - SINGLE USE,    00000500
000600*              NO REPLACING REQUIRED).                            00000600
000700***************************************************************** 00000700
000800*                                                                 00000800
000900 01  BRANCH-MASTER-REC.                                           00000900
001000     05  BRN-ID                  PIC 9(4).                        00001000
001100     05  BRN-NAME                PIC X(20).                       00001100
001200     05  BRN-CITY                PIC X(15).                       00001200
001300     05  BRN-PHONE               PIC X(15).                       00001300
001400     05  BRN-ACTIVE              PIC X(1).                        00001400
001500     05  FILLER                  PIC X(5).                        00001500
